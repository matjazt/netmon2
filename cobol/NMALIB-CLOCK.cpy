000100****************************************************************
000200**
000300** MEMBER:  NMALIB-CLOCK
000400** PURPOSE: Working-storage layout for "now" and for the alerting/
000500**          closure threshold seconds used by ALSWP01 and ALLIFE01.
000600**          COPY'd into WORKING-STORAGE SECTION.
000700** TPR #:
000800** ASSOCIATED FILES:  (none - working storage only)
000900**
001000** MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
001100**---------------------------------------------------------------
001200** R.Okafor         04/02/1994   Initial release - two-digit year.
001300** K.Aldous          08/02/1996   Named the separator bytes between
001400**                                the date/time parts (previously
001500**                                FILLER) so ALNOTF01's notification
001600**                                text can stamp "-"/":" once here and
001700**                                have it carry through every other
001800**                                timestamp field in the suite.
001900** S.Vetterling      01/14/1999   Y2K remediation.  WS-NOW-TIMESTAMP
002000**                                now built from a 4-digit ACCEPT
002100**                                FROM DATE YYYYMMDD instead of the
002200**                                old 2-digit ACCEPT FROM DATE; the
002300**                                seconds-since-epoch surrogate below
002400**                                added at the same time so the
002500**                                threshold math no longer has to
002600**                                pick apart the display string.
002700**
002800****************************************************************
002900
003000 01  WS-CLOCK-WORK-AREA.
003100*    Stamped once per run by 0100-GET-CURRENT-TIMESTAMP; every
003200*    ALT-TIMESTAMP/ALT-CLOSURE-TIMESTAMP/HIST-TIMESTAMP this run
003300*    writes uses this same value, business-clock style.  The WS-NOW-
003400*    SEPn bytes are named (not FILLER) so the initializing paragraph
003500*    can stamp them with "-" and ":" - every other timestamp field in
003600*    the suite inherits the same punctuated look from a flat MOVE of
003700*    this string, no separate formatting needed anywhere else.
003800     05  WS-NOW-TIMESTAMP            PIC X(26).
003900     05  WS-NOW-TIMESTAMP-R REDEFINES WS-NOW-TIMESTAMP.
004000         10  WS-NOW-YYYY             PIC 9(04).
004100         10  WS-NOW-SEP1             PIC X(01).
004200         10  WS-NOW-MM               PIC 9(02).
004300         10  WS-NOW-SEP2             PIC X(01).
004400         10  WS-NOW-DD               PIC 9(02).
004500         10  WS-NOW-SEP3             PIC X(01).
004600         10  WS-NOW-HH               PIC 9(02).
004700         10  WS-NOW-SEP4             PIC X(01).
004800         10  WS-NOW-MI               PIC 9(02).
004900         10  WS-NOW-SEP5             PIC X(01).
005000         10  WS-NOW-SS               PIC 9(02).
005100         10  FILLER                  PIC X(07).
005200*    Seconds-since-epoch surrogate for WS-NOW-TIMESTAMP, filled by
005300*    0100-GET-CURRENT-TIMESTAMP through a COPY NMALIB-TSCVT call.
005400     05  WS-NOW-SECONDS              PIC S9(11) COMP.
005500*    NOW-SECONDS minus the network's own NET-ALERTING-DELAY.
005600     05  WS-ALERTING-THRESHOLD-SECS  PIC S9(11) COMP.
005700*    ALERTING-THRESHOLD plus MIN(30, NET-ALERTING-DELAY / 10).
005800     05  WS-CLOSURE-THRESHOLD-SECS   PIC S9(11) COMP.
005900*    Scratch used while computing the MIN(30, delay/10) grace period.
006000     05  WS-CLOSURE-GRACE-SECS       PIC S9(09) COMP.
