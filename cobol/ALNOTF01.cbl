000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     ALNOTF01.
000400 AUTHOR.         K.Aldous.
000500 INSTALLATION.   NETMON SYSTEMS DIVISION - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN.   08/02/1996.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000********************************************************************
001100***
001200*** PURPOSE: Composes the SUBJECT line and multi-line BODY for one
001300***          alert open or close event, and appends both to
001400***          NOTIFICATION-OUTPUT.  CALLed BY REFERENCE from ALLIFE01
001500***          at the moment a lifecycle transition is committed; does
001600***          not touch NETWORK-FILE, DEVICE-FILE or ALERT-FILE
001700***          itself - everything it needs arrives on the USING list.
001800***          Text composed here used to go straight to the site mail
001900***          gateway; that CALL was pulled out when the gateway was
002000***          decommissioned (see TPR44890 below) and the transport
002100***          leg was retired without a replacement.
002200*** TPR #: TPR4602
002300*** ASSOCIATED FILES:          NOTIFICATION-OUTPUT
002400*** LOCAL & GLOBAL PARAMETERS: LK-ALT-RECORD, LK-CONTROL-AREA,
002500***                             LK-NET-RECORD, LK-DEV-RECORD (see
002600***                             LINKAGE SECTION below)
002700*** EXECUTION THREADS:         Normal (single-threaded batch)
002800*** COMPILATION INSTRUCTIONS:  ENV COMMON.
002900*** EXECUTION INSTRUCTIONS:    CALLed only - never run standalone.
003000*** CLEANUP:                   None
003100***
003200*** MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
003300***------------------------------------------------------------------
003400*** K.Aldous          08/02/1996   Initial release.  Subject/body text
003500***                                and the mail-gateway CALL below it
003600***                                were lifted out of ALLIFE01 proper
003700***                                once a second alert type (DEVICE_
003800***                                UNAUTHORIZED) made the inline
003900***                                version unreadable.
004000*** K.Aldous          02/11/1997   Added the "Additional info" /
004100***                                "Original description" lines when a
004200***                                free-text message is supplied.
004300*** S.Vetterling      01/19/1999   Y2K remediation.  UTC time line now
004400***                                built from the caller's LK-NOW-
004500***                                TIMESTAMP (4-digit year) instead of
004600***                                an ACCEPT taken in here - keeps
004700***                                every line of one notification
004800***                                stamped off the same clock read
004900***                                ALSWP01 took at the top of the run.
005000*** R.Delgado         03/07/2002   TPR44890 - site mail gateway
005100***                                decommissioned; CALL "MAILSEND"
005200***                                removed.  Subject/body still built
005300***                                in full and captured to
005400***                                NOTIFICATION-OUTPUT for the nightly
005500***                                review job to pick up.
005600*** M.Iyer            03/09/2004   TPR51340 - LK-DURATION-OPENED-TEXT
005700***                                and LK-DURATION-TEXT added to
005800***                                LK-CONTROL-AREA; a closure now gets
005900***                                its own "Alert opened at:" and
006000***                                "Duration:" lines (3055-DURATION-
006100***                                LINES) instead of ALLIFE01 folding
006200***                                both into a single Additional-info
006300***                                line ahead of the CALL.
006400***                                WS-BODY-LINE-TBL widened from 12 to
006500***                                16 entries to cover the new lines
006600***                                on a device closure with a message.
006700*** M.Iyer            04/02/2004   TPR51402 - subject and body were
006800***                                built with STRING ... DELIMITED BY
006900***                                SPACE against NET-NAME, DEV-NAME and
007000***                                the subject built so far; the first
007100***                                embedded blank in a two-word site
007200***                                name, or the "] " separator already
007300***                                sitting in the subject, was eating
007400***                                everything after it.  All of those
007500***                                now go through 5950/5955-TRIM-FIELD-
007600***                                LENGTH-n and STRING DELIMITED BY
007700***                                SIZE against the trimmed length.
007800***
007900********************************************************************
008000
008100 ENVIRONMENT DIVISION.
008200
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER.  NETMON-BATCH-SYSTEM.
008500 OBJECT-COMPUTER.  NETMON-BATCH-SYSTEM.
008600 SPECIAL-NAMES.
008700             UPSI-0 ON STATUS IS WS-DEBUG-SW-ON
008800                    OFF STATUS IS WS-DEBUG-SW-OFF.
008900
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200             SELECT NOTIFICATION-OUTPUT ASSIGN TO ALNOTIF
009300                 ORGANIZATION IS LINE SEQUENTIAL
009400                 FILE STATUS IS WS-NOT-FILE-STATUS.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800
009900 FD  NOTIFICATION-OUTPUT.
010000             COPY NMALIB-NOTREC.
010100
010200 WORKING-STORAGE SECTION.
010300
010400* Standalone table subscript walking WS-BODY-LINE-TBL as it is built
010500* and again as it is written out - not part of any group, so it
010600* stays a 77 rather than moving under WS-BODY-WORK-AREA below.
010700 77  WS-BODY-IDX                     PIC S9(03) COMP VALUE ZERO.
010800
010900*-----------------------------------------------------------------
011000* BASE-MESSAGE / alert-type-name lookup - three alert types only;
011100* a fourth value cannot occur given ALT-TYPE's own 88-levels, but
011200* the ELSE branch is kept so a bad record still abends here instead
011300* of writing a garbled notification.
011400*-----------------------------------------------------------------
011500 01  WS-FILE-STATUS-AREA.
011600         05  WS-NOT-FILE-STATUS          PIC X(02).
011700             88  WS-NOT-OK               VALUE "00".
011800         05  FILLER                      PIC X(02).
011900
012000 01  WS-MESSAGE-WORK-AREA.
012100         05  WS-BASE-MESSAGE             PIC X(60).
012200         05  WS-ALERT-TYPE-NAME          PIC X(20).
012300         05  FILLER                      PIC X(04).
012400
012500*-----------------------------------------------------------------
012600* Device presence is signalled by the caller zeroing DEV-ID on the
012700* LK-DEV-RECORD parameter when no device applies - same 0-means-
012800* absent convention DEV-ACTIVE-ALERT-ID and NET-ACTIVE-ALERT-ID use
012900* elsewhere in this suite.
013000*-----------------------------------------------------------------
013100 01  WS-SWITCHES.
013200         05  WS-DEVICE-PRESENT-SW        PIC X(01) VALUE "N".
013300             88  WS-DEVICE-PRESENT       VALUE "Y".
013400         05  FILLER                      PIC X(03).
013500
013600 01  WS-NAME-WORK-AREA.
013700         05  WS-NAME-OR-UNKNOWN          PIC X(200).
013800         05  WS-NAME-OR-MAC              PIC X(200).
013900         05  FILLER                      PIC X(08).
014000
014100*    WS-SUBJECT-PREV holds the subject built so far while the next
014200*    piece is STRINGed on - COBOL leaves it undefined to STRING a
014300*    field into itself, so each step reads the "prev" copy and
014400*    writes the live one, then 2000 hands the prev copy forward.
014500 01  WS-SUBJECT-WORK-AREA.
014600         05  WS-SUBJECT                  PIC X(350).
014700         05  WS-SUBJECT-PREV             PIC X(350).
014800         05  WS-FINAL-SUBJECT            PIC X(400).
014900         05  FILLER                      PIC X(10).
015000
015100*-----------------------------------------------------------------
015200* Body lines are built one at a time into WS-BODY-LINE-TBL and then
015300* walked in order onto NOTIFICATION-OUTPUT.  Widest line in practice
015400* is the "Additional info: " line at up to 500 bytes of free text.
015500* 16 entries covers the worst case - a device-level closure with a
015600* caller message: first line, blank, network, device, UTC/type/id
015700* (3), blank, additional-info block (3), duration block (3) = 14,
015800* plus a couple of spares.
015900*-----------------------------------------------------------------
016000 01  WS-BODY-WORK-AREA.
016100         05  WS-BODY-LINE-COUNT          PIC S9(03) COMP.
016200         05  WS-BODY-LINE-TBL OCCURS 16 TIMES.
016300             10  WS-BODY-LINE            PIC X(550).
016400         05  FILLER                      PIC X(04).
016500
016600*-----------------------------------------------------------------
016700* Shared trim scratch for 5950-TRIM-FIELD-LENGTH.  A caller MOVEs
016800* the field it wants STRINGed onto WS-TRIM-FIELD, PERFORMs 5950,
016900* and then STRINGs WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
017000* instead of leaning on DELIMITED BY SPACE - that stops at the
017100* FIRST embedded blank, which truncates a legitimate two-word
017200* network or device name, or a subject already carrying its own
017300* "] " separator, and not just the trailing pad this file used to
017400* assume was the only kind of blank a field could hold.
017500*-----------------------------------------------------------------
017600 01  WS-TRIM-WORK-AREA.
017700         05  WS-TRIM-FIELD               PIC X(350).
017800         05  WS-TRIM-LEN                 PIC S9(05) COMP.
017900         05  WS-TRIM-FIELD-2             PIC X(350).
018000         05  WS-TRIM-LEN-2               PIC S9(05) COMP.
018100         05  FILLER                      PIC X(04).
018200
018300 LINKAGE SECTION.
018400
018500         COPY NMALIB-ALTREC.
018600
018700*-----------------------------------------------------------------
018800* Closure flag, the run's business-clock timestamp and the caller's
018900* free-text message travel together on one parameter, same grouping
019000* habit the old test harness in L57CALL used for its "comps" block.
019100* LK-DURATION-OPENED-TEXT/LK-DURATION-TEXT ride along spaces on an
019200* OPEN call and only carry text on a CLOSE call - ALLIFE01 fills
019300* them in ahead of the CALL so this program never has to compute a
019400* duration breakdown of its own.
019500*-----------------------------------------------------------------
019600 01  LK-CONTROL-AREA.
019700         05  LK-CLOSURE-FLAG             PIC X(01).
019800             88  LK-IS-CLOSURE           VALUE "Y".
019900         05  LK-NOW-TIMESTAMP            PIC X(26).
020000         05  LK-MESSAGE-TEXT             PIC X(500).
020100         05  LK-DURATION-OPENED-TEXT     PIC X(60).
020200         05  LK-DURATION-TEXT            PIC X(80).
020300         05  FILLER                      PIC X(20).
020400
020500         COPY NMALIB-NETREC.
020600
020700         COPY NMALIB-DEVREC.
020800
020900 PROCEDURE DIVISION USING ALT-RECORD, LK-CONTROL-AREA, NET-RECORD,
021000     DEV-RECORD.
021100
021200 0000-MAIN-SECTION SECTION.
021300             PERFORM 1000-INITIALIZE-SECTION.
021400             PERFORM 2000-BUILD-SUBJECT-SECTION.
021500             PERFORM 3000-BUILD-BODY-SECTION.
021600             PERFORM 4000-BUILD-MAIL-SUBJECT-SECTION.
021700             PERFORM 5000-WRITE-OUTPUT-SECTION.
021800             EXIT PROGRAM.
021900
022000*    Rule 1 - BASE-MESSAGE/alert-type-name lookup, and the device-
022100*    present switch the rest of this program branches on.
022200 1000-INITIALIZE-SECTION SECTION.
022300             MOVE "N" TO WS-DEVICE-PRESENT-SW.
022400             IF DEV-ID NOT = ZERO
022500                 MOVE "Y" TO WS-DEVICE-PRESENT-SW
022600             END-IF.
022700             MOVE ZERO TO WS-BODY-LINE-COUNT.
022800             EVALUATE TRUE
022900                 WHEN ALT-TYPE-NETWORK-DOWN
023000                     MOVE "Network is unavailable" TO WS-BASE-MESSAGE
023100                     MOVE "NETWORK_DOWN"           TO WS-ALERT-TYPE-NAME
023200                 WHEN ALT-TYPE-DEVICE-DOWN
023300                     MOVE "Device is offline"      TO WS-BASE-MESSAGE
023400                     MOVE "DEVICE_DOWN"            TO WS-ALERT-TYPE-NAME
023500                 WHEN ALT-TYPE-DEVICE-UNAUTH
023600                     MOVE "Unauthorized device detected"
023700                         TO WS-BASE-MESSAGE
023800                     MOVE "DEVICE_UNAUTHORIZED"    TO WS-ALERT-TYPE-NAME
023900                 WHEN OTHER
024000                     DISPLAY "ALNOTF01 - UNSUPPORTED ALERT TYPE "
024100                         ALT-TYPE
024200                     GO TO 9900-ABEND-SECTION
024300             END-EVALUATE.
024400 1000-EXIT.
024500             EXIT.
024600
024700*    Rules 2-4 - subject starts with the network name, then picks up
024800*    "network"/"device" and the open-vs-closure suffix.
024900 2000-BUILD-SUBJECT-SECTION SECTION.
025000             MOVE NET-NAME TO WS-TRIM-FIELD.
025100             PERFORM 5950-TRIM-FIELD-LENGTH THRU 5950-EXIT.
025200             STRING "[" DELIMITED BY SIZE
025300                 WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
025400                 "] " DELIMITED BY SIZE
025500                 INTO WS-SUBJECT.
025600             MOVE WS-SUBJECT TO WS-SUBJECT-PREV.
025700             MOVE WS-SUBJECT-PREV TO WS-TRIM-FIELD.
025800             PERFORM 5950-TRIM-FIELD-LENGTH THRU 5950-EXIT.
025900             IF ALT-TYPE-NETWORK-DOWN
026000                 STRING WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
026100                     "network" DELIMITED BY SIZE
026200                     INTO WS-SUBJECT
026300             ELSE
026400                 STRING WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
026500                     "device" DELIMITED BY SIZE
026600                     INTO WS-SUBJECT
026700             END-IF.
026800             MOVE WS-SUBJECT TO WS-SUBJECT-PREV.
026900             MOVE WS-SUBJECT-PREV TO WS-TRIM-FIELD.
027000             PERFORM 5950-TRIM-FIELD-LENGTH THRU 5950-EXIT.
027100             IF LK-IS-CLOSURE
027200                 STRING WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
027300                     " alert closure" DELIMITED BY SIZE
027400                     INTO WS-SUBJECT
027500             ELSE
027600                 STRING WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
027700                     " alert" DELIMITED BY SIZE
027800                     INTO WS-SUBJECT
027900             END-IF.
028000 2000-EXIT.
028100             EXIT.
028200
028300*    Rules 4-13 - the body line table, built in the exact order the
028400*    BUSINESS RULES lay them out.  Rule 11's blank line is written
028500*    unconditionally, same as the spec numbers it, even though a
028600*    closure with a message ends up with two blank lines back to
028700*    back once rule 13 adds its own - left exactly as specified.
028800*    LK-DURATION-OPENED-TEXT/LK-DURATION-TEXT are ALLIFE01's own two
028900*    lines and go on at the very end, after any caller free text.
029000 3000-BUILD-BODY-SECTION SECTION.
029100             PERFORM 3010-FIRST-LINE THRU 3010-EXIT.
029200             PERFORM 3020-BLANK-LINE THRU 3020-EXIT.
029300             PERFORM 3025-NETWORK-LINE THRU 3025-EXIT.
029400             IF WS-DEVICE-PRESENT
029500                 PERFORM 3030-DEVICE-LINE THRU 3030-EXIT
029600             END-IF.
029700             PERFORM 3040-UTC-AND-TYPE-LINES THRU 3040-EXIT.
029800             PERFORM 3020-BLANK-LINE THRU 3020-EXIT.
029900             IF NOT LK-IS-CLOSURE
030000                 PERFORM 3045-BASE-MESSAGE-LINE THRU 3045-EXIT
030100             END-IF.
030200             IF LK-MESSAGE-TEXT NOT = SPACES
030300                 PERFORM 3050-ADDITIONAL-INFO-LINES THRU 3050-EXIT
030400             END-IF.
030500             IF LK-IS-CLOSURE
030600                 PERFORM 3055-DURATION-LINES THRU 3055-EXIT
030700             END-IF.
030800 3000-EXIT.
030900             EXIT.
031000
031100 3010-FIRST-LINE.
031200             ADD 1 TO WS-BODY-LINE-COUNT.
031300             MOVE WS-BODY-LINE-COUNT TO WS-BODY-IDX.
031400             IF LK-IS-CLOSURE
031500                 MOVE "ALERT CLOSED" TO WS-BODY-LINE (WS-BODY-IDX)
031600             ELSE
031700                 MOVE "ALERT TRIGGERED" TO WS-BODY-LINE (WS-BODY-IDX)
031800             END-IF.
031900 3010-EXIT.
032000             EXIT.
032100
032200 3025-NETWORK-LINE.
032300             MOVE NET-NAME TO WS-TRIM-FIELD.
032400             PERFORM 5950-TRIM-FIELD-LENGTH THRU 5950-EXIT.
032500             ADD 1 TO WS-BODY-LINE-COUNT.
032600             MOVE WS-BODY-LINE-COUNT TO WS-BODY-IDX.
032700             STRING "Network: " DELIMITED BY SIZE
032800                 WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
032900                 INTO WS-BODY-LINE (WS-BODY-IDX).
033000 3025-EXIT.
033100             EXIT.
033200
033300 3045-BASE-MESSAGE-LINE.
033400             MOVE WS-BASE-MESSAGE TO WS-TRIM-FIELD.
033500             PERFORM 5950-TRIM-FIELD-LENGTH THRU 5950-EXIT.
033600             ADD 1 TO WS-BODY-LINE-COUNT.
033700             MOVE WS-BODY-LINE-COUNT TO WS-BODY-IDX.
033800             STRING WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
033900                 "." DELIMITED BY SIZE
034000                 INTO WS-BODY-LINE (WS-BODY-IDX).
034100 3045-EXIT.
034200             EXIT.
034300
034400 3020-BLANK-LINE.
034500             ADD 1 TO WS-BODY-LINE-COUNT.
034600             MOVE WS-BODY-LINE-COUNT TO WS-BODY-IDX.
034700             MOVE SPACES TO WS-BODY-LINE (WS-BODY-IDX).
034800 3020-EXIT.
034900             EXIT.
035000
035100 3030-DEVICE-LINE.
035200             IF DEV-NAME = SPACES
035300                 MOVE "unknown" TO WS-NAME-OR-UNKNOWN
035400             ELSE
035500                 MOVE DEV-NAME TO WS-NAME-OR-UNKNOWN
035600             END-IF.
035700             MOVE WS-NAME-OR-UNKNOWN TO WS-TRIM-FIELD.
035800             PERFORM 5950-TRIM-FIELD-LENGTH THRU 5950-EXIT.
035900             ADD 1 TO WS-BODY-LINE-COUNT.
036000             MOVE WS-BODY-LINE-COUNT TO WS-BODY-IDX.
036100             STRING "Device: " DELIMITED BY SIZE
036200                 WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
036300                 " (mac: " DELIMITED BY SIZE
036400                 DEV-MAC-ADDRESS DELIMITED BY SPACE
036500                 ", ip: " DELIMITED BY SIZE
036600                 DEV-IP-ADDRESS DELIMITED BY SPACE
036700                 ")" DELIMITED BY SIZE
036800                 INTO WS-BODY-LINE (WS-BODY-IDX).
036900 3030-EXIT.
037000             EXIT.
037100
037200 3040-UTC-AND-TYPE-LINES.
037300             ADD 1 TO WS-BODY-LINE-COUNT.
037400             MOVE WS-BODY-LINE-COUNT TO WS-BODY-IDX.
037500             STRING "UTC time: " DELIMITED BY SIZE
037600                 LK-NOW-TIMESTAMP DELIMITED BY SIZE
037700                 INTO WS-BODY-LINE (WS-BODY-IDX).
037800             ADD 1 TO WS-BODY-LINE-COUNT.
037900             MOVE WS-BODY-LINE-COUNT TO WS-BODY-IDX.
038000             STRING "Alert Type: " DELIMITED BY SIZE
038100                 WS-ALERT-TYPE-NAME DELIMITED BY SPACE
038200                 INTO WS-BODY-LINE (WS-BODY-IDX).
038300             ADD 1 TO WS-BODY-LINE-COUNT.
038400             MOVE WS-BODY-LINE-COUNT TO WS-BODY-IDX.
038500             STRING "Alert Id: " DELIMITED BY SIZE
038600                 ALT-ID DELIMITED BY SIZE
038700                 INTO WS-BODY-LINE (WS-BODY-IDX).
038800 3040-EXIT.
038900             EXIT.
039000
039100 3050-ADDITIONAL-INFO-LINES.
039200             PERFORM 3020-BLANK-LINE THRU 3020-EXIT.
039300             ADD 1 TO WS-BODY-LINE-COUNT.
039400             MOVE WS-BODY-LINE-COUNT TO WS-BODY-IDX.
039500             STRING "Additional info: " DELIMITED BY SIZE
039600                 LK-MESSAGE-TEXT DELIMITED BY SIZE
039700                 INTO WS-BODY-LINE (WS-BODY-IDX).
039800             MOVE WS-BASE-MESSAGE TO WS-TRIM-FIELD.
039900             PERFORM 5950-TRIM-FIELD-LENGTH THRU 5950-EXIT.
040000             ADD 1 TO WS-BODY-LINE-COUNT.
040100             MOVE WS-BODY-LINE-COUNT TO WS-BODY-IDX.
040200             STRING "Original description: " DELIMITED BY SIZE
040300                 WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
040400                 "." DELIMITED BY SIZE
040500                 INTO WS-BODY-LINE (WS-BODY-IDX).
040600 3050-EXIT.
040700             EXIT.
040800
040900*    Alert lifecycle - close, rule 6.  Two lines, not one - kept as
041000*    separate WS-BODY-LINE-TBL entries so the timestamp phrase and
041100*    the day/hour/minute/second breakdown each land on their own
041200*    line in NOTIFICATION-OUTPUT instead of running together.
041300 3055-DURATION-LINES.
041400             PERFORM 3020-BLANK-LINE THRU 3020-EXIT.
041500             ADD 1 TO WS-BODY-LINE-COUNT.
041600             MOVE WS-BODY-LINE-COUNT TO WS-BODY-IDX.
041700             MOVE LK-DURATION-OPENED-TEXT TO WS-BODY-LINE (WS-BODY-IDX).
041800             ADD 1 TO WS-BODY-LINE-COUNT.
041900             MOVE WS-BODY-LINE-COUNT TO WS-BODY-IDX.
042000             MOVE LK-DURATION-TEXT TO WS-BODY-LINE (WS-BODY-IDX).
042100 3055-EXIT.
042200             EXIT.
042300
042400*    Rule 15 - the "for <device>" suffix and the final subject form
042500*    the (now decommissioned) mail gateway used to receive; still
042600*    computed and captured even though nothing calls the gateway.
042700 4000-BUILD-MAIL-SUBJECT-SECTION SECTION.
042800             MOVE WS-SUBJECT TO WS-FINAL-SUBJECT.
042900             IF NET-EMAIL-ADDRESS NOT = SPACES
043000                 AND WS-DEVICE-PRESENT
043100                 IF DEV-NAME = SPACES
043200                     MOVE DEV-MAC-ADDRESS TO WS-NAME-OR-MAC
043300                 ELSE
043400                     MOVE DEV-NAME TO WS-NAME-OR-MAC
043500                 END-IF
043600                 MOVE WS-NAME-OR-MAC TO WS-TRIM-FIELD-2
043700                 PERFORM 5955-TRIM-FIELD-LENGTH-2 THRU 5955-EXIT
043800                 MOVE WS-SUBJECT TO WS-SUBJECT-PREV
043900                 MOVE WS-SUBJECT-PREV TO WS-TRIM-FIELD
044000                 PERFORM 5950-TRIM-FIELD-LENGTH THRU 5950-EXIT
044100                 STRING WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
044200                     " for " DELIMITED BY SIZE
044300                     WS-TRIM-FIELD-2 (1:WS-TRIM-LEN-2) DELIMITED BY SIZE
044400                     INTO WS-FINAL-SUBJECT
044500             END-IF.
044600 4000-EXIT.
044700             EXIT.
044800
044900*    Writes the composed SUBJECT, the BODY lines in order, the final
045000*    mail-gateway subject form (rule 15) when an address is on file,
045100*    and a blank separator so the nightly review job can tell one
045200*    notification from the next.
045300 5000-WRITE-OUTPUT-SECTION SECTION.
045400             OPEN EXTEND NOTIFICATION-OUTPUT.
045500             IF NOT WS-NOT-OK
045600                 DISPLAY "ALNOTF01 - OPEN FAILED, NOTIFICATION-OUTPUT, "
045700                     "STATUS " WS-NOT-FILE-STATUS
045800                 GO TO 9900-ABEND-SECTION
045900             END-IF.
046000             MOVE WS-SUBJECT TO NOTL-TEXT.
046100             PERFORM 5900-WRITE-LINE THRU 5900-EXIT.
046200             PERFORM 5100-WRITE-BODY-LINE THRU 5100-EXIT
046300                 VARYING WS-BODY-IDX FROM 1 BY 1
046400                 UNTIL WS-BODY-IDX > WS-BODY-LINE-COUNT.
046500             IF NET-EMAIL-ADDRESS NOT = SPACES
046600                 MOVE WS-FINAL-SUBJECT TO NOTL-TEXT
046700                 PERFORM 5900-WRITE-LINE THRU 5900-EXIT
046800             END-IF.
046900             MOVE SPACES TO NOTL-TEXT.
047000             PERFORM 5900-WRITE-LINE THRU 5900-EXIT.
047100             CLOSE NOTIFICATION-OUTPUT.
047200 5000-EXIT.
047300             EXIT.
047400
047500 5100-WRITE-BODY-LINE.
047600             MOVE WS-BODY-LINE (WS-BODY-IDX) TO NOTL-TEXT.
047700             PERFORM 5900-WRITE-LINE THRU 5900-EXIT.
047800 5100-EXIT.
047900             EXIT.
048000
048100 5900-WRITE-LINE.
048200             WRITE NOTL-RECORD.
048300             IF NOT WS-NOT-OK
048400                 DISPLAY "ALNOTF01 - WRITE FAILED, NOTIFICATION-OUTPUT, "
048500                     "STATUS " WS-NOT-FILE-STATUS
048600                 GO TO 9900-ABEND-SECTION
048700             END-IF.
048800 5900-EXIT.
048900             EXIT.
049000
049100*    Backs WS-TRIM-LEN off WS-TRIM-FIELD's declared width until it
049200*    is sitting on the last non-blank character, so a subsequent
049300*    STRING of WS-TRIM-FIELD (1:WS-TRIM-LEN) DELIMITED BY SIZE
049400*    carries every embedded blank the field legitimately holds and
049500*    drops only the trailing pad.  A field of all spaces backs all
049600*    the way to zero, floored at 1 so no caller ref-modifies with a
049700*    zero length.
049800 5950-TRIM-FIELD-LENGTH.
049900             PERFORM 5960-BACK-UP-ONE THRU 5960-EXIT
050000                 VARYING WS-TRIM-LEN FROM 350 BY -1
050100                 UNTIL WS-TRIM-LEN = 0
050200                 OR WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
050300             IF WS-TRIM-LEN = 0
050400                 MOVE 1 TO WS-TRIM-LEN
050500             END-IF.
050600 5950-EXIT.
050700             EXIT.
050800
050900*    Second trim slot, same mechanics as 5950 - needed wherever one
051000*    STRING statement carries two trimmed fields at once (4000's
051100*    "prefix" and "for <device>" pieces) and the first slot is
051200*    already spoken for.
051300 5955-TRIM-FIELD-LENGTH-2.
051400             PERFORM 5960-BACK-UP-ONE THRU 5960-EXIT
051500                 VARYING WS-TRIM-LEN-2 FROM 350 BY -1
051600                 UNTIL WS-TRIM-LEN-2 = 0
051700                 OR WS-TRIM-FIELD-2 (WS-TRIM-LEN-2:1) NOT = SPACE.
051800             IF WS-TRIM-LEN-2 = 0
051900                 MOVE 1 TO WS-TRIM-LEN-2
052000             END-IF.
052100 5955-EXIT.
052200             EXIT.
052300
052400 5960-BACK-UP-ONE.
052500             CONTINUE.
052600 5960-EXIT.
052700             EXIT.
052800
052900*    Common abend exit - same convention as every other program in
053000*    this suite, even though this one is CALLed rather than run
053100*    from a job step; a hard STOP RUN here takes the whole batch
053200*    down with it, which is exactly what an unsupported alert type
053300*    or a full NOTIFICATION-OUTPUT disk warrants.
053400 9900-ABEND-SECTION SECTION.
053500             DISPLAY "ALNOTF01 - ABNORMAL TERMINATION".
053600             MOVE 16 TO RETURN-CODE.
053700             STOP RUN.
053800
053900 END PROGRAM ALNOTF01.
