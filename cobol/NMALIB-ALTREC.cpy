000100****************************************************************
000200**
000300** MEMBER:  NMALIB-ALTREC
000400** PURPOSE: Record layout for the ALERT file - one row per open or
000500**          closed alert (network-down, device-down, unauthorized
000600**          device).  COPY'd into any program that opens ALERT-FILE.
000700**          Since ALERT-FILE is line-sequential with no ISAM support
000800**          on this box, ALLIFE01 loads the whole file into an
000900**          OCCURS table to update a row in place (most recent alert
001000**          for a network/device pair) and rewrites the file top to
001100**          bottom.
001200** TPR #:
001300** ASSOCIATED FILES:  ALERT-FILE
001400**
001500** MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
001600**---------------------------------------------------------------
001700** R.Okafor         04/02/1994   Initial release.
001800** K.Aldous          07/09/1996   Added ALT-DEVICE-ID/ALT-TYPE so one
001900**                                file can carry both device- and
002000**                                network-level alerts; used to be
002100**                                two separate files.
002200** S.Vetterling      12/03/1998   Y2K remediation.  ALT-TIMESTAMP and
002300**                                ALT-CLOSURE-TIMESTAMP widened to
002400**                                4-digit year; REDEFINES views added.
002500**
002600****************************************************************
002700
002800 01  ALT-RECORD.
002900*    ALT-ID is assigned by ALLIFE01's 1100-NEXT-ALERT-ID paragraph -
003000*    current max in the file, plus one.
003100     05  ALT-ID                      PIC 9(09).
003200*    Timestamp the alert was opened - never changes once written.
003300     05  ALT-TIMESTAMP               PIC X(26).
003400     05  ALT-TIMESTAMP-R REDEFINES ALT-TIMESTAMP.
003500         10  ALT-TIMESTAMP-YYYY      PIC X(04).
003600         10  FILLER                  PIC X(01).
003700         10  ALT-TIMESTAMP-MM        PIC X(02).
003800         10  FILLER                  PIC X(01).
003900         10  ALT-TIMESTAMP-DD        PIC X(02).
004000         10  FILLER                  PIC X(01).
004100         10  ALT-TIMESTAMP-HH        PIC X(02).
004200         10  FILLER                  PIC X(01).
004300         10  ALT-TIMESTAMP-MI        PIC X(02).
004400         10  FILLER                  PIC X(01).
004500         10  ALT-TIMESTAMP-SS        PIC X(02).
004600         10  FILLER                  PIC X(07).
004700     05  ALT-NETWORK-ID              PIC 9(09).
004800*    0 when this is a network-level alert (ALT-TYPE = 0); otherwise
004900*    the DEV-ID of the device the alert is against.
005000     05  ALT-DEVICE-ID               PIC 9(09).
005100*    0=NETWORK_DOWN  1=DEVICE_DOWN  2=DEVICE_UNAUTHORIZED
005200     05  ALT-TYPE                    PIC 9(01).
005300         88  ALT-TYPE-NETWORK-DOWN   VALUE 0.
005400         88  ALT-TYPE-DEVICE-DOWN    VALUE 1.
005500         88  ALT-TYPE-DEVICE-UNAUTH  VALUE 2.
005600*    Free-text message supplied at open/close time; SPACES if none.
005700*    On close, 1300-CLOSE-ALERT appends the opened-at/duration lines
005800*    to whatever was passed in here.
005900     05  ALT-MESSAGE                 PIC X(500).
006000*    SPACES while the alert is open; stamped by 1300-CLOSE-ALERT the
006100*    moment the network/device is seen alive again.  ALT-IS-OPEN
006200*    below is the 88-level a caller tests instead of comparing to
006300*    SPACES directly.
006400     05  ALT-CLOSURE-TIMESTAMP       PIC X(26).
006500         88  ALT-IS-OPEN             VALUE SPACES.
006600     05  ALT-CLOSURE-TIMESTAMP-R REDEFINES ALT-CLOSURE-TIMESTAMP.
006700         10  ALT-CLOSURE-YYYY        PIC X(04).
006800         10  FILLER                  PIC X(01).
006900         10  ALT-CLOSURE-MM          PIC X(02).
007000         10  FILLER                  PIC X(01).
007100         10  ALT-CLOSURE-DD          PIC X(02).
007200         10  FILLER                  PIC X(01).
007300         10  ALT-CLOSURE-HH          PIC X(02).
007400         10  FILLER                  PIC X(01).
007500         10  ALT-CLOSURE-MI          PIC X(02).
007600         10  FILLER                  PIC X(01).
007700         10  ALT-CLOSURE-SS          PIC X(02).
007800         10  FILLER                  PIC X(07).
007900*    Spare bytes for future alert kinds without another file rebuild.
008000     05  FILLER                      PIC X(20).
