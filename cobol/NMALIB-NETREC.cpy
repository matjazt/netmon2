000100****************************************************************
000200**
000300** MEMBER:  NMALIB-NETREC
000400** PURPOSE: Record layout for the NETWORK master file (one row per
000500**          monitored network).  COPY'd into the FILE SECTION of any
000600**          program that opens NETWORK-FILE.
000700** TPR #:
000800** ASSOCIATED FILES:  NETWORK-FILE
000900**
001000** MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
001100**---------------------------------------------------------------
001200** R.Okafor         03/11/1994   Initial release - fixed-width layout to
001300**                                replace the old comma-delimited extract.
001400** R.Okafor         09/02/1994   Added NET-REPORTING-INTERVAL-EMA -
001500**                                fed by the poller's moving-average
001600**                                job; read-only here.
001700** S.Vetterling      11/21/1998   Y2K remediation.  NET-FIRST-SEEN,
001800**                                NET-LAST-SEEN and NET-BACK-ONLINE-TIME
001900**                                widened from 2-digit to 4-digit year;
002000**                                REDEFINES views below added so callers
002100**                                stop reference-modifying the raw string.
002200**
002300****************************************************************
002400
002500 01  NET-RECORD.
002600*    NET-ID - surrogate key, assigned by the account/provisioning side;
002700*    this batch only ever reads it, never assigns one.
002800     05  NET-ID                      PIC 9(09).
002900*    NET-NAME must be unique across the file; used verbatim in the
003000*    notification subject line built by ALNOTF01.
003100     05  NET-NAME                    PIC X(100).
003200     05  NET-FIRST-SEEN              PIC X(26).
003300*    Broken-out view of NET-FIRST-SEEN for display/audit only - the
003400*    sweep never compares against first-seen, so no seconds surrogate
003500*    is carried for it.
003600     05  NET-FIRST-SEEN-R REDEFINES NET-FIRST-SEEN.
003700         10  NET-FIRST-SEEN-YYYY     PIC X(04).
003800         10  FILLER                  PIC X(01).
003900         10  NET-FIRST-SEEN-MM       PIC X(02).
004000         10  FILLER                  PIC X(01).
004100         10  NET-FIRST-SEEN-DD       PIC X(02).
004200         10  FILLER                  PIC X(01).
004300         10  NET-FIRST-SEEN-HH       PIC X(02).
004400         10  FILLER                  PIC X(01).
004500         10  NET-FIRST-SEEN-MI       PIC X(02).
004600         10  FILLER                  PIC X(01).
004700         10  NET-FIRST-SEEN-SS       PIC X(02).
004800         10  FILLER                  PIC X(07).
004900*    NET-LAST-SEEN drives the whole alerting-threshold compare in
005000*    ALSWP01 - the REDEFINES below feeds NMALIB-TSCVT's day-count
005100*    routine directly, field by field, no reference modification.
005200     05  NET-LAST-SEEN               PIC X(26).
005300     05  NET-LAST-SEEN-R REDEFINES NET-LAST-SEEN.
005400         10  NET-LAST-SEEN-YYYY      PIC X(04).
005500         10  FILLER                  PIC X(01).
005600         10  NET-LAST-SEEN-MM        PIC X(02).
005700         10  FILLER                  PIC X(01).
005800         10  NET-LAST-SEEN-DD        PIC X(02).
005900         10  FILLER                  PIC X(01).
006000         10  NET-LAST-SEEN-HH        PIC X(02).
006100         10  FILLER                  PIC X(01).
006200         10  NET-LAST-SEEN-MI        PIC X(02).
006300         10  FILLER                  PIC X(01).
006400         10  NET-LAST-SEEN-SS        PIC X(02).
006500         10  FILLER                  PIC X(07).
006600*    Seconds of silence tolerated before the network itself is
006700*    declared down; shop default is 300 but every network carries
006800*    its own value here.
006900     05  NET-ALERTING-DELAY          PIC 9(09).
007000*    NET-EMAIL-ADDRESS - notification recipient.  SPACES means "do
007100*    not attempt delivery"; ALNOTF01 only builds the "for <device>"
007200*    subject suffix when this is non-blank.
007300     05  NET-EMAIL-ADDRESS           PIC X(1000).
007400*    0 = no alert currently open against the network itself;
007500*    otherwise the ALT-ID of the open NETWORK_DOWN alert.
007600     05  NET-ACTIVE-ALERT-ID         PIC 9(09).
007700         88  NET-NO-ACTIVE-ALERT     VALUE ZERO.
007800*    Maintained by the ingestion side (out of scope here) - read-only.
007900     05  NET-REPORTING-INTERVAL-EMA  PIC 9(09).
008000     05  NET-BACK-ONLINE-TIME        PIC X(26).
008100*    Pads the row to a round 1240 bytes so future fields can be added
008200*    without reshuffling the whole file - same trick as the old
008300*    comma layout's trailing spare columns.
008400     05  FILLER                      PIC X(26).
