000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     ALLIFE01.
000400 AUTHOR.         R.Okafor.
000500 INSTALLATION.   NETMON SYSTEMS DIVISION - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN.   04/05/1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*******************************************************************
001100**
001200** PURPOSE: Owns ALERT-FILE and carries out the open/close state
001300**          transition for one alert against a (network, device)
001400**          pair.  CALLed BY REFERENCE from ALSWP01 with an
001500**          operation code on LK-CONTROL-AREA:
001600**              "I" - INIT  - load ALERT-FILE into WS-ALERT-TABLE
001700**                            and work out the next ALT-ID; issued
001800**                            once at the top of ALSWP01's run.
001900**              "O" - OPEN  - open a new alert for the network/
002000**                            device on the USING list.
002100**              "C" - CLOSE - close the most recent open alert for
002200**                            the network/device on the USING list.
002300**              "T" - TERM  - rewrite ALERT-FILE from WS-ALERT-TABLE;
002400**                            issued once at the bottom of ALSWP01's
002500**                            run.
002600**          ALERT-FILE carries no ISAM organization on this box, so
002700**          the whole file is held resident in WS-ALERT-TABLE across
002800**          every CALL of one run and only written back on TERM -
002900**          same reasoning DEVUPD01 uses for DEVICE-FILE, just spread
003000**          across many CALLs instead of one job step.
003100** TPR #: TPR4198
003200** ASSOCIATED FILES:          ALERT-FILE
003300** LOCAL & GLOBAL PARAMETERS: LK-CONTROL-AREA, NET-RECORD, DEV-RECORD
003400**                             (see LINKAGE SECTION below)
003500** EXECUTION THREADS:         Normal (single-threaded batch)
003600** COMPILATION INSTRUCTIONS:  ENV COMMON.
003700** EXECUTION INSTRUCTIONS:    CALLed only - never run standalone.
003800**                             ALSWP01 issues INIT once at the top of
003900**                             its run, TERM once at the bottom, and
004000**                             any number of OPEN/CLOSE calls between.
004100** CLEANUP:                   None
004200**
004300** MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
004400**------------------------------------------------------------------
004500** R.Okafor         04/05/1994   Initial release.  One alert type
004600**                                (NETWORK_DOWN only); subject/body
004700**                                text was composed right here.
004800** K.Aldous          07/09/1996   Picked up ALT-DEVICE-ID/ALT-TYPE off
004900**                                the widened ALERT-FILE layout so one
005000**                                file (and this one program) can open
005100**                                and close DEVICE_DOWN alerts as well
005200**                                as NETWORK_DOWN ones.
005300** K.Aldous          08/02/1996   Split the subject/body composition
005400**                                out into ALNOTF01 - DEVICE_UNAUTHORIZED
005500**                                made a third alert type and the inline
005600**                                text block here was unreadable.  This
005700**                                program now only builds LK-CONTROL-AREA
005800**                                and CALLs ALNOTF01 once a transition is
005900**                                committed.
006000** S.Vetterling      01/14/1999   Y2K remediation.  Duration breakdown on
006100**                                close now goes through the new NMALIB-
006200**                                TSCVT day-count routine instead of
006300**                                subtracting the display strings a
006400**                                character at a time; ALT-TIMESTAMP and
006500**                                ALT-CLOSURE-TIMESTAMP widened to
006600**                                4-digit year on the file layout at the
006700**                                same time.
006800** R.Delgado         06/02/2001   TPR40217 - picked up the corrected
006900**                                NMALIB-TSCVT day-of-year formula; no
007000**                                local change, recompiled only.
007100** M.Iyer            11/18/2003   TPR51102 - WS-ALERT-TABLE widened from
007200**                                1000 to 2000 entries; same capacity fix
007300**                                that widened DEVUPD01's device table.
007400** M.Iyer            03/09/2004   TPR51340 - closure notification's
007500**                                "Alert opened at:" and "Duration:"
007600**                                text now travel to ALNOTF01 as two
007700**                                separate lines instead of one STRINGed
007800**                                together with a period; on-call had
007900**                                been reading them run together in the
008000**                                capture file and asked for the split.
008100**
008200*******************************************************************
008300
008400 ENVIRONMENT DIVISION.
008500
008600 CONFIGURATION SECTION.
008700 SOURCE-COMPUTER.  NETMON-BATCH-SYSTEM.
008800 OBJECT-COMPUTER.  NETMON-BATCH-SYSTEM.
008900 SPECIAL-NAMES.
009000         UPSI-0 ON STATUS IS WS-DEBUG-SW-ON
009100                OFF STATUS IS WS-DEBUG-SW-OFF.
009200
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500         SELECT ALERT-FILE ASSIGN TO ALTFILE
009600             ORGANIZATION IS LINE SEQUENTIAL
009700             FILE STATUS IS WS-ALT-FILE-STATUS.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200*    ALT-RECORD, given here by the FD, doubles as the whole-record
010300*    scratch buffer swapped in and out of WS-ALERT-TABLE below - same
010400*    one-set-of-names reuse DEVUPD01 relies on for DEV-RECORD.
010500 FD  ALERT-FILE.
010600         COPY NMALIB-ALTREC.
010700
010800 WORKING-STORAGE SECTION.
010900
011000* Standalone scratch index for the full-table scan in
011100* 8110-SCAN-ONE-ROW - shared by both the open and close sides, so
011200* it stays a 77 rather than living under either one's group.
011300 77  WS-SCAN-IDX                     PIC S9(05) COMP VALUE ZERO.
011400
011500*-----------------------------------------------------------------
011600* Scratch area shared with NMALIB-TSCVT's day-count paragraph, used
011700* by 2100-COMPUTE-DURATION to turn ALT-TIMESTAMP/ALT-CLOSURE-
011800* TIMESTAMP into a seconds-since-epoch surrogate before subtracting.
011900*-----------------------------------------------------------------
012000         COPY NMALIB-TSWRK.
012100
012200 01  WS-FILE-STATUS-AREA.
012300         05  WS-ALT-FILE-STATUS          PIC X(02).
012400             88  WS-ALT-OK               VALUE "00".
012500             88  WS-ALT-EOF              VALUE "10".
012600         05  FILLER                      PIC X(02).
012700
012800 01  WS-SWITCHES.
012900         05  WS-ALT-EOF-SW               PIC X(01) VALUE "N".
013000             88  WS-NO-MORE-ALERTS       VALUE "Y".
013100         05  WS-FOUND-SW                 PIC X(01) VALUE "N".
013200             88  WS-FOUND                VALUE "Y".
013300         05  FILLER                      PIC X(03).
013400
013500 01  WS-COUNTERS.
013600         05  WS-ALERT-COUNT              PIC S9(05) COMP.
013700         05  WS-ALERT-IDX                PIC S9(05) COMP.
013800         05  WS-FOUND-IDX                PIC S9(05) COMP.
013900         05  WS-FOUND-ALT-ID             PIC S9(09) COMP.
014000         05  WS-NEXT-ALT-ID              PIC S9(09) COMP.
014100         05  FILLER                      PIC X(04).
014200
014300*-----------------------------------------------------------------
014400* Whole-record scratch table.  Loaded once by 0100-INIT-SECTION and
014500* held resident for the life of ALSWP01's run - not reloaded between
014600* the OPEN/CLOSE calls that follow - and rewritten in full to disk
014700* by 9000-TERMINATE-SECTION at the very end of the run.
014800*-----------------------------------------------------------------
014900 01  WS-ALERT-TABLE.
015000         05  WS-ALERT-ROW OCCURS 2000 TIMES.
015100             10  WS-ALERT-ROW-REC        PIC X(600).
015200         05  FILLER                      PIC X(01).
015300
015400*-----------------------------------------------------------------
015500* Duration-breakdown work area for 2100-COMPUTE-DURATION - see
015600* BUSINESS RULES "Duration breakdown (close)".  The two "-D" fields
015700* are DISPLAY copies of the COMP totals, since STRING below needs a
015800* zoned field to pull digits from, not a binary one.
015900*-----------------------------------------------------------------
016000 01  WS-DURATION-WORK-AREA.
016100         05  WS-OPEN-SECONDS             PIC S9(11) COMP.
016200         05  WS-CLOSE-SECONDS            PIC S9(11) COMP.
016300         05  WS-DURATION-SECONDS         PIC S9(11) COMP.
016400         05  WS-DURATION-REM             PIC S9(11) COMP.
016500         05  WS-DURATION-DAYS            PIC S9(09) COMP.
016600         05  WS-DURATION-HOURS           PIC S9(09) COMP.
016700         05  WS-DURATION-MINUTES         PIC S9(09) COMP.
016800         05  WS-DURATION-SECS            PIC S9(09) COMP.
016900         05  WS-DURATION-DAYS-D          PIC 9(05).
017000         05  WS-DURATION-HOURS-D         PIC 9(02).
017100         05  WS-DURATION-MINUTES-D       PIC 9(02).
017200         05  WS-DURATION-SECS-D          PIC 9(02).
017300         05  FILLER                      PIC X(04).
017400
017500*-----------------------------------------------------------------
017600* Opened-at and duration text are built as two independent lines,
017700* not STRINGed together onto one - ALNOTF01 puts each into its own
017800* WS-BODY-LINE-TBL entry, matching the two-line closure text this
017900* suite's notifications have always used.
018000*-----------------------------------------------------------------
018100 01  WS-DURATION-MESSAGE-AREA.
018200         05  WS-DURATION-OPENED-TEXT     PIC X(60).
018300         05  WS-DURATION-TEXT            PIC X(80).
018400         05  FILLER                      PIC X(04).
018500
018600*-----------------------------------------------------------------
018700* Built fresh before every CALL "ALNOTF01" - same shape as that
018800* program's own LK-CONTROL-AREA parameter.  WS-NOTIFY-DURATION-xxx
018900* travel spaces on an OPEN call and are only populated ahead of a
019000* CLOSE call's CALL "ALNOTF01".
019100*-----------------------------------------------------------------
019200 01  WS-NOTIFY-CONTROL-AREA.
019300         05  WS-NOTIFY-CLOSURE-FLAG      PIC X(01).
019400         05  WS-NOTIFY-NOW-TIMESTAMP     PIC X(26).
019500         05  WS-NOTIFY-MESSAGE-TEXT      PIC X(500).
019600         05  WS-NOTIFY-DURATION-OPENED-TEXT PIC X(60).
019700         05  WS-NOTIFY-DURATION-TEXT     PIC X(80).
019800         05  FILLER                      PIC X(20).
019900
020000 LINKAGE SECTION.
020100
020200*-----------------------------------------------------------------
020300* LK-OPERATION picks the branch in 0000-MAIN-SECTION; LK-ALERT-TYPE
020400* is only meaningful on an OPEN call (the caller has already decided
020500* NETWORK_DOWN/DEVICE_DOWN/DEVICE_UNAUTHORIZED); LK-NOW-TIMESTAMP is
020600* the one clock read ALSWP01 took at the top of its run, threaded
020700* through so every ALT-TIMESTAMP/ALT-CLOSURE-TIMESTAMP this run
020800* writes matches to the second.
020900*-----------------------------------------------------------------
021000 01  LK-CONTROL-AREA.
021100         05  LK-OPERATION                PIC X(01).
021200             88  LK-OP-INIT              VALUE "I".
021300             88  LK-OP-OPEN              VALUE "O".
021400             88  LK-OP-CLOSE             VALUE "C".
021500             88  LK-OP-TERM              VALUE "T".
021600         05  LK-ALERT-TYPE               PIC 9(01).
021700         05  LK-NOW-TIMESTAMP            PIC X(26).
021800         05  LK-MESSAGE-TEXT             PIC X(500).
021900         05  FILLER                      PIC X(20).
022000
022100         COPY NMALIB-NETREC.
022200
022300         COPY NMALIB-DEVREC.
022400
022500 PROCEDURE DIVISION USING LK-CONTROL-AREA, NET-RECORD, DEV-RECORD.
022600
022700 0000-MAIN-SECTION SECTION.
022800             EVALUATE TRUE
022900                 WHEN LK-OP-INIT
023000                     PERFORM 0100-INIT-SECTION
023100                 WHEN LK-OP-OPEN
023200                     PERFORM 1000-OPEN-ALERT-SECTION
023300                 WHEN LK-OP-CLOSE
023400                     PERFORM 2000-CLOSE-ALERT-SECTION
023500                 WHEN LK-OP-TERM
023600                     PERFORM 9000-TERMINATE-SECTION
023700                 WHEN OTHER
023800                     DISPLAY "ALLIFE01 - UNSUPPORTED OPERATION CODE "
023900                         LK-OPERATION
024000                     GO TO 9900-ABEND-SECTION
024100             END-EVALUATE.
024200             EXIT PROGRAM.
024300
024400*    Reads ALERT-FILE once into WS-ALERT-TABLE and works out the
024500*    next ALT-ID to assign - same "read the whole file once for the
024600*    current max" convention DEVUPD01 uses for HIST-ID.
024700 0100-INIT-SECTION SECTION.
024800             MOVE ZERO TO WS-ALERT-COUNT.
024900             MOVE 1 TO WS-NEXT-ALT-ID.
025000             OPEN INPUT ALERT-FILE.
025100             IF NOT WS-ALT-OK AND NOT WS-ALT-EOF
025200                 DISPLAY "ALLIFE01 - OPEN FAILED, ALERT-FILE, STATUS "
025300                     WS-ALT-FILE-STATUS
025400                 GO TO 9900-ABEND-SECTION
025500             END-IF.
025600             PERFORM 0110-READ-ALERT THRU 0110-EXIT.
025700             PERFORM 0120-STORE-ALERT THRU 0120-EXIT
025800                 UNTIL WS-NO-MORE-ALERTS.
025900             CLOSE ALERT-FILE.
026000 0100-EXIT.
026100             EXIT.
026200
026300 0110-READ-ALERT.
026400             READ ALERT-FILE
026500                 AT END MOVE "Y" TO WS-ALT-EOF-SW.
026600 0110-EXIT.
026700             EXIT.
026800
026900 0120-STORE-ALERT.
027000             ADD 1 TO WS-ALERT-COUNT.
027100             MOVE ALT-RECORD TO WS-ALERT-ROW-REC (WS-ALERT-COUNT).
027200             IF ALT-ID NOT < WS-NEXT-ALT-ID
027300                 COMPUTE WS-NEXT-ALT-ID = ALT-ID + 1
027400             END-IF.
027500             PERFORM 0110-READ-ALERT THRU 0110-EXIT.
027600 0120-EXIT.
027700             EXIT.
027800
027900*    Alert lifecycle - open (BATCH FLOW).  LK-ALERT-TYPE and the
028000*    network/device on the USING list are supplied by the caller;
028100*    DEV-ID = ZERO on DEV-RECORD signals a network-level alert, same
028200*    0-means-absent convention ALNOTF01 tests.
028300 1000-OPEN-ALERT-SECTION SECTION.
028400             PERFORM 8100-FIND-LATEST-ALERT THRU 8100-EXIT.
028500             PERFORM 1020-CHECK-NOT-OPEN THRU 1020-EXIT.
028600             PERFORM 1030-APPEND-ALERT THRU 1030-EXIT.
028700             PERFORM 1040-SET-ACTIVE-POINTER THRU 1040-EXIT.
028800             PERFORM 1050-EMIT-NOTIFICATION THRU 1050-EXIT.
028900 1000-EXIT.
029000             EXIT.
029100
029200*    Alert-open invariant - a (network, device) pair already carrying
029300*    an open alert is a hard error; this sweep's own guards keep it
029400*    from happening in practice, but a bad transaction still abends
029500*    here instead of silently double-opening.
029600 1020-CHECK-NOT-OPEN.
029700             IF WS-FOUND AND ALT-IS-OPEN
029800                 DISPLAY "ALLIFE01 - ALERT ALREADY OPEN FOR NETWORK "
029900                     NET-ID " DEVICE " DEV-ID
030000                 GO TO 9900-ABEND-SECTION
030100             END-IF.
030200 1020-EXIT.
030300             EXIT.
030400
030500 1030-APPEND-ALERT.
030600             ADD 1 TO WS-ALERT-COUNT.
030700             MOVE WS-NEXT-ALT-ID           TO ALT-ID.
030800             MOVE LK-NOW-TIMESTAMP         TO ALT-TIMESTAMP.
030900             MOVE NET-ID                   TO ALT-NETWORK-ID.
031000             MOVE DEV-ID                   TO ALT-DEVICE-ID.
031100             MOVE LK-ALERT-TYPE            TO ALT-TYPE.
031200             MOVE LK-MESSAGE-TEXT          TO ALT-MESSAGE.
031300             MOVE SPACES                   TO ALT-CLOSURE-TIMESTAMP.
031400             MOVE ALT-RECORD TO WS-ALERT-ROW-REC (WS-ALERT-COUNT).
031500             ADD 1 TO WS-NEXT-ALT-ID.
031600 1030-EXIT.
031700             EXIT.
031800
031900 1040-SET-ACTIVE-POINTER.
032000             IF DEV-ID = ZERO
032100                 MOVE ALT-ID TO NET-ACTIVE-ALERT-ID
032200             ELSE
032300                 MOVE ALT-ID TO DEV-ACTIVE-ALERT-ID
032400             END-IF.
032500 1040-EXIT.
032600             EXIT.
032700
032800 1050-EMIT-NOTIFICATION.
032900             MOVE "N"               TO WS-NOTIFY-CLOSURE-FLAG.
033000             MOVE LK-NOW-TIMESTAMP  TO WS-NOTIFY-NOW-TIMESTAMP.
033100             MOVE LK-MESSAGE-TEXT   TO WS-NOTIFY-MESSAGE-TEXT.
033200             MOVE SPACES            TO WS-NOTIFY-DURATION-OPENED-TEXT.
033300             MOVE SPACES            TO WS-NOTIFY-DURATION-TEXT.
033400             CALL "ALNOTF01" USING ALT-RECORD, WS-NOTIFY-CONTROL-AREA,
033500                 NET-RECORD, DEV-RECORD
033600             END-CALL.
033700 1050-EXIT.
033800             EXIT.
033900
034000*    Alert lifecycle - close (BATCH FLOW).
034100 2000-CLOSE-ALERT-SECTION SECTION.
034200             PERFORM 8100-FIND-LATEST-ALERT THRU 8100-EXIT.
034300             PERFORM 2020-CHECK-IS-OPEN THRU 2020-EXIT.
034400             MOVE LK-NOW-TIMESTAMP TO ALT-CLOSURE-TIMESTAMP.
034500             PERFORM 2100-COMPUTE-DURATION THRU 2100-EXIT.
034600             MOVE ALT-RECORD TO WS-ALERT-ROW-REC (WS-FOUND-IDX).
034700             PERFORM 2030-CLEAR-ACTIVE-POINTER THRU 2030-EXIT.
034800             PERFORM 2200-EMIT-NOTIFICATION THRU 2200-EXIT.
034900 2000-EXIT.
035000             EXIT.
035100
035200*    Alert-close invariant - no open alert on file for this network/
035300*    device is a hard error, same treatment as the open side.
035400 2020-CHECK-IS-OPEN.
035500             IF NOT WS-FOUND OR NOT ALT-IS-OPEN
035600                 DISPLAY "ALLIFE01 - NO OPEN ALERT FOR NETWORK "
035700                     NET-ID " DEVICE " DEV-ID
035800                 GO TO 9900-ABEND-SECTION
035900             END-IF.
036000 2020-EXIT.
036100             EXIT.
036200
036300 2030-CLEAR-ACTIVE-POINTER.
036400             IF DEV-ID = ZERO
036500                 MOVE ZERO TO NET-ACTIVE-ALERT-ID
036600             ELSE
036700                 MOVE ZERO TO DEV-ACTIVE-ALERT-ID
036800             END-IF.
036900 2030-EXIT.
037000             EXIT.
037100
037200*    Duration breakdown (close) - BUSINESS RULES.  ALT-TIMESTAMP and
037300*    ALT-CLOSURE-TIMESTAMP each go through NMALIB-TSCVT's day-count
037400*    paragraph in turn; the difference is broken into whole days,
037500*    hours, minutes and seconds by successive truncating divides -
037600*    each remainder carried down to the next-smaller unit in turn,
037700*    same as a shop desk calendar would break down an elapsed time.
037800 2100-COMPUTE-DURATION.
037900             MOVE ALT-TIMESTAMP-YYYY TO WS-TSCVT-YYYY.
038000             MOVE ALT-TIMESTAMP-MM   TO WS-TSCVT-MM.
038100             MOVE ALT-TIMESTAMP-DD   TO WS-TSCVT-DD.
038200             MOVE ALT-TIMESTAMP-HH   TO WS-TSCVT-HH.
038300             MOVE ALT-TIMESTAMP-MI   TO WS-TSCVT-MI.
038400             MOVE ALT-TIMESTAMP-SS   TO WS-TSCVT-SS.
038500             PERFORM 9700-CONVERT-TIMESTAMP-TO-SECS THRU 9700-EXIT.
038600             MOVE WS-TSCVT-SECONDS-OUT TO WS-OPEN-SECONDS.
038700             MOVE ALT-CLOSURE-YYYY TO WS-TSCVT-YYYY.
038800             MOVE ALT-CLOSURE-MM   TO WS-TSCVT-MM.
038900             MOVE ALT-CLOSURE-DD   TO WS-TSCVT-DD.
039000             MOVE ALT-CLOSURE-HH   TO WS-TSCVT-HH.
039100             MOVE ALT-CLOSURE-MI   TO WS-TSCVT-MI.
039200             MOVE ALT-CLOSURE-SS   TO WS-TSCVT-SS.
039300             PERFORM 9700-CONVERT-TIMESTAMP-TO-SECS THRU 9700-EXIT.
039400             MOVE WS-TSCVT-SECONDS-OUT TO WS-CLOSE-SECONDS.
039500             COMPUTE WS-DURATION-SECONDS =
039600                 WS-CLOSE-SECONDS - WS-OPEN-SECONDS.
039700             COMPUTE WS-DURATION-DAYS = WS-DURATION-SECONDS / 86400.
039800             COMPUTE WS-DURATION-REM =
039900                 WS-DURATION-SECONDS - (WS-DURATION-DAYS * 86400).
040000             COMPUTE WS-DURATION-HOURS = WS-DURATION-REM / 3600.
040100             COMPUTE WS-DURATION-REM =
040200                 WS-DURATION-REM - (WS-DURATION-HOURS * 3600).
040300             COMPUTE WS-DURATION-MINUTES = WS-DURATION-REM / 60.
040400             COMPUTE WS-DURATION-SECS =
040500                 WS-DURATION-REM - (WS-DURATION-MINUTES * 60).
040600             MOVE WS-DURATION-DAYS    TO WS-DURATION-DAYS-D.
040700             MOVE WS-DURATION-HOURS   TO WS-DURATION-HOURS-D.
040800             MOVE WS-DURATION-MINUTES TO WS-DURATION-MINUTES-D.
040900             MOVE WS-DURATION-SECS    TO WS-DURATION-SECS-D.
041000             MOVE SPACES TO WS-DURATION-OPENED-TEXT.
041100             STRING "Alert opened at: " DELIMITED BY SIZE
041200                 ALT-TIMESTAMP         DELIMITED BY SIZE
041300                 " UTC"                DELIMITED BY SIZE
041400                 INTO WS-DURATION-OPENED-TEXT.
041500             MOVE SPACES TO WS-DURATION-TEXT.
041600             STRING "Duration: "       DELIMITED BY SIZE
041700                 WS-DURATION-DAYS-D    DELIMITED BY SIZE
041800                 " days, "             DELIMITED BY SIZE
041900                 WS-DURATION-HOURS-D   DELIMITED BY SIZE
042000                 " hours, "            DELIMITED BY SIZE
042100                 WS-DURATION-MINUTES-D DELIMITED BY SIZE
042200                 " minutes, "          DELIMITED BY SIZE
042300                 WS-DURATION-SECS-D    DELIMITED BY SIZE
042400                 " seconds"            DELIMITED BY SIZE
042500                 INTO WS-DURATION-TEXT.
042600             MOVE LK-MESSAGE-TEXT TO ALT-MESSAGE.
042700 2100-EXIT.
042800             EXIT.
042900
043000 2200-EMIT-NOTIFICATION.
043100             MOVE "Y"               TO WS-NOTIFY-CLOSURE-FLAG.
043200             MOVE LK-NOW-TIMESTAMP  TO WS-NOTIFY-NOW-TIMESTAMP.
043300             MOVE LK-MESSAGE-TEXT   TO WS-NOTIFY-MESSAGE-TEXT.
043400             MOVE WS-DURATION-OPENED-TEXT
043500                 TO WS-NOTIFY-DURATION-OPENED-TEXT.
043600             MOVE WS-DURATION-TEXT TO WS-NOTIFY-DURATION-TEXT.
043700             CALL "ALNOTF01" USING ALT-RECORD, WS-NOTIFY-CONTROL-AREA,
043800                 NET-RECORD, DEV-RECORD
043900             END-CALL.
044000 2200-EXIT.
044100             EXIT.
044200
044300*    Business key is (ALT-NETWORK-ID, ALT-DEVICE-ID) - shared by both
044400*    the open and close flows.  A full scan is required (not an
044500*    early-exit search) since "most recent" means highest ALT-ID
044600*    among possibly several closed alerts on file for the same pair.
044700 8100-FIND-LATEST-ALERT.
044800             MOVE "N" TO WS-FOUND-SW.
044900             MOVE ZERO TO WS-SCAN-IDX.
045000             PERFORM 8110-SCAN-ONE-ROW THRU 8110-EXIT
045100                 UNTIL WS-SCAN-IDX = WS-ALERT-COUNT.
045200             IF WS-FOUND
045300                 MOVE WS-ALERT-ROW-REC (WS-FOUND-IDX) TO ALT-RECORD
045400             END-IF.
045500 8100-EXIT.
045600             EXIT.
045700
045800 8110-SCAN-ONE-ROW.
045900             ADD 1 TO WS-SCAN-IDX.
046000             MOVE WS-ALERT-ROW-REC (WS-SCAN-IDX) TO ALT-RECORD.
046100             IF ALT-NETWORK-ID = NET-ID
046200                 AND ALT-DEVICE-ID = DEV-ID
046300                 IF NOT WS-FOUND OR ALT-ID > WS-FOUND-ALT-ID
046400                     MOVE "Y"          TO WS-FOUND-SW
046500                     MOVE WS-SCAN-IDX  TO WS-FOUND-IDX
046600                     MOVE ALT-ID       TO WS-FOUND-ALT-ID
046700                 END-IF
046800             END-IF.
046900 8110-EXIT.
047000             EXIT.
047100
047200*    Rewrites ALERT-FILE from WS-ALERT-TABLE - issued once by ALSWP01
047300*    at the bottom of its run, same "load whole, rewrite whole" habit
047400*    DEVUPD01 uses for DEVICE-FILE.
047500 9000-TERMINATE-SECTION SECTION.
047600             MOVE ZERO TO WS-ALERT-IDX.
047700             OPEN OUTPUT ALERT-FILE.
047800             IF NOT WS-ALT-OK
047900                 DISPLAY "ALLIFE01 - OPEN FAILED, ALERT-FILE (OUTPUT), "
048000                     "STATUS " WS-ALT-FILE-STATUS
048100                 GO TO 9900-ABEND-SECTION
048200             END-IF.
048300             PERFORM 9100-WRITE-ALERT THRU 9100-EXIT
048400                 VARYING WS-ALERT-IDX FROM 1 BY 1
048500                 UNTIL WS-ALERT-IDX > WS-ALERT-COUNT.
048600             CLOSE ALERT-FILE.
048700 9000-EXIT.
048800             EXIT.
048900
049000 9100-WRITE-ALERT.
049100             MOVE WS-ALERT-ROW-REC (WS-ALERT-IDX) TO ALT-RECORD.
049200             WRITE ALT-RECORD.
049300             IF NOT WS-ALT-OK
049400                 DISPLAY "ALLIFE01 - REWRITE FAILED, ALERT-FILE, STATUS "
049500                     WS-ALT-FILE-STATUS
049600                 GO TO 9900-ABEND-SECTION
049700             END-IF.
049800 9100-EXIT.
049900             EXIT.
050000
050100         COPY NMALIB-TSCVT.
050200
050300*    Common abend exit - same convention as every other program in
050400*    this suite; a hard STOP RUN here takes the whole batch down,
050500*    which is exactly what a bad ALERT-FILE status or a violated
050600*    alert-open/alert-close invariant warrants.
050700 9900-ABEND-SECTION SECTION.
050800             DISPLAY "ALLIFE01 - ABNORMAL TERMINATION".
050900             MOVE 16 TO RETURN-CODE.
051000             STOP RUN.
051100
051200 END PROGRAM ALLIFE01.
