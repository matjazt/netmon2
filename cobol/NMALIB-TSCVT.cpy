000100****************************************************************
000200**
000300** MEMBER:  NMALIB-TSCVT
000400** PURPOSE: Shared PROCEDURE DIVISION text - converts the broken-out
000500**          timestamp fields in WS-TSCVT-WORK-AREA (COPY NMALIB-
000600**          TSWRK) into a signed seconds-since-1970-01-01 integer, so
000700**          the alerting/closure threshold and duration-breakdown
000800**          math never has to compare the 26-byte display strings a
000900**          character at a time.  No intrinsic FUNCTION is available
001000**          on this compiler, so the day count is worked out by hand
001100**          from the civil calendar - restated from the derivation
001200**          S.Vetterling copied out of the 1999 remediation binder.
001300**          COPY'd directly into the PROCEDURE DIVISION of any
001400**          program that needs it; falls through to the caller's
001500**          own next paragraph, so callers always PERFORM ... THRU
001600**          9700-EXIT rather than falling into this text.
001700** TPR #:
001800** ASSOCIATED FILES:  (none - procedure text only)
001900**
002000** MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
002100**---------------------------------------------------------------
002200** S.Vetterling      01/14/1999   Initial release - Y2K remediation
002300**                                project.  Era/day-of-era math below
002400**                                is exact for any Gregorian date;
002500**                                only 4-digit years are fed to it
002600**                                after this release so the era
002700**                                branch never actually goes negative
002800**                                in production, but it is left in
002900**                                for safety.
003000** R.Delgado         06/02/2001   TPR 40217 - corrected the day-of-
003100**                                year formula; the first cut divided
003200**                                by 5 before adding the +2 bias and
003300**                                was one day off across March.
003400**
003500****************************************************************
003600
003700     9700-CONVERT-TIMESTAMP-TO-SECS.
003800*    Shift January/February into the tail of the "previous" year so
003900*    the leap-day falls at the end of the computed year, per the
004000*    civil-to-days derivation.
004100         IF WS-TSCVT-MM > 2
004200             MOVE WS-TSCVT-YYYY TO WS-TSCVT-Y
004300             COMPUTE WS-TSCVT-M = WS-TSCVT-MM - 3
004400         ELSE
004500             COMPUTE WS-TSCVT-Y = WS-TSCVT-YYYY - 1
004600             COMPUTE WS-TSCVT-M = WS-TSCVT-MM + 9
004700         END-IF.
004800         IF WS-TSCVT-Y NOT < 0
004900             COMPUTE WS-TSCVT-ERA = WS-TSCVT-Y / 400
005000         ELSE
005100             COMPUTE WS-TSCVT-ERA =
005200                 (WS-TSCVT-Y - 399) / 400
005300         END-IF.
005400         COMPUTE WS-TSCVT-YOE =
005500             WS-TSCVT-Y - WS-TSCVT-ERA * 400.
005600         COMPUTE WS-TSCVT-DOY =
005700             (153 * WS-TSCVT-M + 2) / 5 + WS-TSCVT-DD - 1.
005800         COMPUTE WS-TSCVT-DOE =
005900             WS-TSCVT-YOE * 365 + WS-TSCVT-YOE / 4
006000             - WS-TSCVT-YOE / 100 + WS-TSCVT-DOY.
006100*    146097 is days-per-400-years; 719468 shifts the era-zero epoch
006200*    (0000-03-01) forward to 1970-01-01.
006300         COMPUTE WS-TSCVT-DAYS =
006400             WS-TSCVT-ERA * 146097 + WS-TSCVT-DOE - 719468.
006500         COMPUTE WS-TSCVT-SECONDS-OUT =
006600             WS-TSCVT-DAYS * 86400 + WS-TSCVT-HH * 3600
006700             + WS-TSCVT-MI * 60 + WS-TSCVT-SS.
006800 9700-EXIT.
006900         EXIT.
