000100****************************************************************
000200**
000300** MEMBER:  NMALIB-TSWRK
000400** PURPOSE: Scratch working-storage for NMALIB-TSCVT's timestamp-to-
000500**          seconds conversion paragraph.  Caller moves the broken-
000600**          out YYYY/MM/DD/HH/MI/SS of whatever timestamp it needs
000700**          converted into WS-TSCVT-YYYY etc. before doing
000800**          PERFORM 9700-CONVERT-TIMESTAMP-TO-SECS THRU 9700-EXIT,
000900**          then reads the answer back out of WS-TSCVT-SECONDS-OUT.
001000**          One scratch area shared by every timestamp a program
001100**          needs to convert - nothing here survives past the PERFORM.
001200** TPR #:
001300** ASSOCIATED FILES:  (none - working storage only)
001400**
001500** MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
001600**---------------------------------------------------------------
001700** S.Vetterling      01/14/1999   Initial release, written alongside
001800**                                the Y2K remediation of the master
001900**                                file timestamps - once the year
002000**                                widened to 4 digits the old habit
002100**                                of comparing the display strings
002200**                                character-by-character stopped
002300**                                being good enough for the alerting
002400**                                delay math, so a real day-count
002500**                                routine replaced it.
002600**
002700****************************************************************
002800
002900 01  WS-TSCVT-WORK-AREA.
003000     05  WS-TSCVT-YYYY               PIC 9(04).
003100     05  WS-TSCVT-MM                 PIC 9(02).
003200     05  WS-TSCVT-DD                 PIC 9(02).
003300     05  WS-TSCVT-HH                 PIC 9(02).
003400     05  WS-TSCVT-MI                 PIC 9(02).
003500     05  WS-TSCVT-SS                 PIC 9(02).
003600*    Answer left here by 9700-CONVERT-TIMESTAMP-TO-SECS.
003700     05  WS-TSCVT-SECONDS-OUT        PIC S9(11) COMP.
003800*    Intermediate fields for the day-count algorithm below - named
003900*    to match the civil-to-days derivation notes taped inside the
004000*    cover of the 1999 remediation binder.
004100     05  WS-TSCVT-Y                  PIC S9(09) COMP.
004200     05  WS-TSCVT-M                  PIC S9(09) COMP.
004300     05  WS-TSCVT-ERA                PIC S9(09) COMP.
004400     05  WS-TSCVT-YOE                PIC S9(09) COMP.
004500     05  WS-TSCVT-DOY                PIC S9(09) COMP.
004600     05  WS-TSCVT-DOE                PIC S9(09) COMP.
004700     05  WS-TSCVT-DAYS               PIC S9(09) COMP.
004800     05  FILLER                      PIC X(04).
