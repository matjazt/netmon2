000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     DEVUPD01.
000400 AUTHOR.         R.Okafor.
000500 INSTALLATION.   NETMON SYSTEMS DIVISION - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN.   04/09/1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*******************************************************************
001100**
001200** PURPOSE: Applies a batch of device "reported in" updates (network,
001300**          mac address, ip address, online flag) against the DEVICE
001400**          master file, and appends a DEVICE-STATUS-HISTORY-FILE
001500**          record whenever a device's online/offline status actually
001600**          flips.  Runs ahead of ALSWP01 in the nightly stream so
001700**          "last seen" is current before the alert sweep walks it.
001800** TPR #: TPR4471
001900** ASSOCIATED FILES:          DEVICE-UPDATE-FILE, DEVICE-FILE,
002000**                             DEVICE-STATUS-HISTORY-FILE
002100** LOCAL & GLOBAL PARAMETERS: None
002200** EXECUTION THREADS:         Normal (single-threaded batch)
002300** COMPILATION INSTRUCTIONS:  ENV COMMON.
002400** EXECUTION INSTRUCTIONS:    Run after the live report feed has been
002500**                             unloaded to DEVICE-UPDATE-FILE and
002600**                             before ALSWP01 is submitted.
002700** CLEANUP:                   None
002800**
002900** MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
003000**------------------------------------------------------------------
003100** R.Okafor         04/09/1994   Initial release.  DEVICE-FILE is
003200**                                loaded whole into WS-DEVICE-TABLE
003300**                                and rewritten in full since this
003400**                                box carries no ISAM organization.
003500** K.Aldous          07/23/1996   TPR4471 - added the DEVICE-STATUS-
003600**                                HISTORY-FILE append.  Client audit
003700**                                asked for proof of exactly when a
003800**                                device went down; DEVICE-FILE only
003900**                                ever held the current status.
004000** S.Vetterling      01/14/1999   Y2K remediation.  DEV-LAST-SEEN and
004100**                                HIST-TIMESTAMP now carry 4-digit
004200**                                years; "now" is built off a
004300**                                YYYYMMDD ACCEPT through the shared
004400**                                NMALIB-CLOCK work area rather than
004500**                                stamped as a bare display string.
004600** R.Delgado         06/02/2001   TPR40217 - no local change; this
004700**                                program has no timestamp compare of
004800**                                its own and does not use the
004900**                                NMALIB-TSCVT seconds surrogate,
005000**                                recompiled only to keep the object
005100**                                library in step with the rest of
005200**                                the suite.
005300** M.Iyer            11/18/2003   TPR51102 - WS-DEVICE-TABLE widened
005400**                                from 200 to 500 entries; largest
005500**                                account had grown past the old
005600**                                ceiling and the run was truncating
005700**                                silently.
005800**
005900*******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  NETMON-BATCH-SYSTEM.
006500 OBJECT-COMPUTER.  NETMON-BATCH-SYSTEM.
006600 SPECIAL-NAMES.
006700         UPSI-0 ON STATUS IS WS-DEBUG-SW-ON
006800                OFF STATUS IS WS-DEBUG-SW-OFF.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200         SELECT DEVICE-UPDATE-FILE  ASSIGN TO DEVUPDT
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             FILE STATUS IS WS-UPD-FILE-STATUS.
007500         SELECT DEVICE-FILE         ASSIGN TO DEVMSTR
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS WS-DEV-FILE-STATUS.
007800         SELECT DEVICE-STATUS-HISTORY-FILE ASSIGN TO DEVHIST
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS IS WS-HST-FILE-STATUS.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  DEVICE-UPDATE-FILE.
008600         COPY NMALIB-UPDREC.
008700
008800 FD  DEVICE-FILE.
008900         COPY NMALIB-DEVREC.
009000
009100 FD  DEVICE-STATUS-HISTORY-FILE.
009200         COPY NMALIB-HSTREC.
009300
009400 WORKING-STORAGE SECTION.
009500
009600* Standalone scratch index walking WS-DEVICE-TABLE in
009700* 3210-FIND-DEVICE - not part of any group, so it stays a 77 rather
009800* than moving under WS-COUNTERS below.
009900 77  WS-DEV-IDX                      PIC S9(05) COMP VALUE ZERO.
010000
010100*-----------------------------------------------------------------
010200* "Now" work area shared by every program in this suite.  This
010300* program only ever stamps "now" onto DEV-LAST-SEEN/HIST-TIMESTAMP -
010400* it never compares a timestamp against a threshold, so it has no
010500* need of NMALIB-TSWRK/NMALIB-TSCVT's seconds-surrogate machinery.
010600*-----------------------------------------------------------------
010700         COPY NMALIB-CLOCK.
010800
010900 01  WS-FILE-STATUS-AREA.
011000         05  WS-UPD-FILE-STATUS          PIC X(02).
011100             88  WS-UPD-OK               VALUE "00".
011200             88  WS-UPD-EOF              VALUE "10".
011300         05  WS-DEV-FILE-STATUS          PIC X(02).
011400             88  WS-DEV-OK               VALUE "00".
011500         05  WS-HST-FILE-STATUS          PIC X(02).
011600             88  WS-HST-OK               VALUE "00".
011700             88  WS-HST-EOF              VALUE "10".
011800         05  FILLER                      PIC X(02).
011900
012000 01  WS-SWITCHES.
012100         05  WS-UPD-EOF-SW               PIC X(01) VALUE "N".
012200             88  WS-NO-MORE-UPDATES      VALUE "Y".
012300         05  WS-DEV-EOF-SW               PIC X(01) VALUE "N".
012400             88  WS-NO-MORE-DEVICES      VALUE "Y".
012500         05  WS-HST-EOF-SW               PIC X(01) VALUE "N".
012600             88  WS-NO-MORE-HISTORY      VALUE "Y".
012700         05  WS-DEV-FOUND-SW             PIC X(01) VALUE "N".
012800             88  WS-DEV-FOUND            VALUE "Y".
012900         05  WS-STATUS-CHANGED-SW        PIC X(01) VALUE "N".
013000             88  WS-STATUS-CHANGED       VALUE "Y".
013100         05  FILLER                      PIC X(03).
013200
013300*-----------------------------------------------------------------
013400* ACCEPT FROM DATE/TIME work area - broken out via REDEFINES so
013500* the fields can be moved straight into WS-NOW-xxx without any
013600* reference modification.
013700*-----------------------------------------------------------------
013800 01  WS-ACCEPT-AREA.
013900         05  WS-ACCEPT-DATE              PIC 9(08).
014000         05  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
014100             10  WS-ACCEPT-DATE-YYYY     PIC 9(04).
014200             10  WS-ACCEPT-DATE-MM       PIC 9(02).
014300             10  WS-ACCEPT-DATE-DD       PIC 9(02).
014400         05  WS-ACCEPT-TIME              PIC 9(08).
014500         05  WS-ACCEPT-TIME-R REDEFINES WS-ACCEPT-TIME.
014600             10  WS-ACCEPT-TIME-HH       PIC 9(02).
014700             10  WS-ACCEPT-TIME-MI       PIC 9(02).
014800             10  WS-ACCEPT-TIME-SS       PIC 9(02).
014900             10  WS-ACCEPT-TIME-HS       PIC 9(02).
015000         05  FILLER                      PIC X(04).
015100
015200 01  WS-COUNTERS.
015300         05  WS-DEV-COUNT                PIC S9(05) COMP.
015400         05  WS-NEXT-HIST-ID             PIC 9(09).
015500         05  WS-UPD-TOTAL-READ           PIC S9(07) COMP.
015600         05  WS-UPD-TOTAL-CHANGED        PIC S9(07) COMP.
015700         05  FILLER                      PIC X(04).
015800
015900*-----------------------------------------------------------------
016000* Whole-record scratch buffer.  Since this box has no ISAM, one
016100* DEVICE-FILE record at a time is swapped in here to inspect or
016200* change a field, then swapped back into the table row it came
016300* from - the FD's own DEV-RECORD elementary names are reused, so
016400* there is exactly one set of DEV-xxx names in the whole program.
016500*-----------------------------------------------------------------
016600 01  WS-DEVICE-TABLE.
016700         05  WS-DEV-ROW OCCURS 500 TIMES.
016800             10  WS-DEV-ROW-REC          PIC X(350).
016900         05  FILLER                      PIC X(01).
017000
017100 PROCEDURE DIVISION.
017200
017300 0000-MAIN-SECTION SECTION.
017400         PERFORM 1000-INITIALIZE-SECTION.
017500         PERFORM 2000-LOAD-DEVICE-TABLE-SECTION.
017600         PERFORM 3000-PROCESS-UPDATES-SECTION.
017700         PERFORM 4000-REWRITE-DEVICE-FILE-SECTION.
017800         PERFORM 9000-TERMINATE-SECTION.
017900         STOP RUN.
018000
018100 1000-INITIALIZE-SECTION SECTION.
018200*    Build "now" once for the whole run, business-clock style -
018300*    every HIST-TIMESTAMP this run writes uses this same value.
018400         ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
018500         ACCEPT WS-ACCEPT-TIME FROM TIME.
018600         MOVE WS-ACCEPT-DATE-YYYY TO WS-NOW-YYYY.
018700         MOVE WS-ACCEPT-DATE-MM   TO WS-NOW-MM.
018800         MOVE WS-ACCEPT-DATE-DD   TO WS-NOW-DD.
018900         MOVE WS-ACCEPT-TIME-HH   TO WS-NOW-HH.
019000         MOVE WS-ACCEPT-TIME-MI   TO WS-NOW-MI.
019100         MOVE WS-ACCEPT-TIME-SS   TO WS-NOW-SS.
019200         MOVE "-" TO WS-NOW-SEP1 WS-NOW-SEP2.
019300         MOVE " " TO WS-NOW-SEP3.
019400         MOVE ":" TO WS-NOW-SEP4 WS-NOW-SEP5.
019500         PERFORM 1100-NEXT-HISTORY-ID THRU 1100-EXIT.
019600 1000-EXIT.
019700         EXIT.
019800
019900*    Determines the next HIST-ID to assign - one pass through the
020000*    existing history file, tracking the highest id seen, same
020100*    "read the whole file once for the current max" convention
020200*    ALLIFE01 uses for ALT-ID.
020300 1100-NEXT-HISTORY-ID.
020400         MOVE ZERO TO WS-NEXT-HIST-ID.
020500         OPEN INPUT DEVICE-STATUS-HISTORY-FILE.
020600         IF NOT WS-HST-OK AND NOT WS-HST-EOF
020700             DISPLAY "DEVUPD01 - OPEN FAILED, HISTORY FILE, "
020800                 "STATUS " WS-HST-FILE-STATUS
020900             GO TO 9900-ABEND-SECTION
021000         END-IF.
021100         PERFORM 1110-READ-HISTORY THRU 1110-EXIT.
021200         PERFORM 1120-SCAN-HISTORY THRU 1120-EXIT
021300             UNTIL WS-NO-MORE-HISTORY.
021400         CLOSE DEVICE-STATUS-HISTORY-FILE.
021500         ADD 1 TO WS-NEXT-HIST-ID.
021600 1100-EXIT.
021700         EXIT.
021800
021900 1110-READ-HISTORY.
022000         READ DEVICE-STATUS-HISTORY-FILE
022100             AT END MOVE "Y" TO WS-HST-EOF-SW.
022200 1110-EXIT.
022300         EXIT.
022400
022500 1120-SCAN-HISTORY.
022600         IF HIST-ID > WS-NEXT-HIST-ID
022700             MOVE HIST-ID TO WS-NEXT-HIST-ID
022800         END-IF.
022900         PERFORM 1110-READ-HISTORY THRU 1110-EXIT.
023000 1120-EXIT.
023100         EXIT.
023200
023300 2000-LOAD-DEVICE-TABLE-SECTION SECTION.
023400         MOVE ZERO TO WS-DEV-COUNT.
023500         OPEN INPUT DEVICE-FILE.
023600         IF NOT WS-DEV-OK
023700             DISPLAY "DEVUPD01 - OPEN FAILED, DEVICE-FILE, STATUS "
023800                 WS-DEV-FILE-STATUS
023900             GO TO 9900-ABEND-SECTION
024000         END-IF.
024100         PERFORM 2100-READ-DEVICE THRU 2100-EXIT.
024200         PERFORM 2200-STORE-DEVICE THRU 2200-EXIT
024300             UNTIL WS-NO-MORE-DEVICES.
024400         CLOSE DEVICE-FILE.
024500 2000-EXIT.
024600         EXIT.
024700
024800 2100-READ-DEVICE.
024900         READ DEVICE-FILE
025000             AT END MOVE "Y" TO WS-DEV-EOF-SW.
025100 2100-EXIT.
025200         EXIT.
025300
025400 2200-STORE-DEVICE.
025500         ADD 1 TO WS-DEV-COUNT.
025600         MOVE DEV-RECORD TO WS-DEV-ROW-REC (WS-DEV-COUNT).
025700         PERFORM 2100-READ-DEVICE THRU 2100-EXIT.
025800 2200-EXIT.
025900         EXIT.
026000
026100 3000-PROCESS-UPDATES-SECTION SECTION.
026200         OPEN INPUT DEVICE-UPDATE-FILE.
026300         IF NOT WS-UPD-OK AND NOT WS-UPD-EOF
026400             DISPLAY "DEVUPD01 - OPEN FAILED, DEVICE-UPDATE-FILE, STATUS "
026500                 WS-UPD-FILE-STATUS
026600             GO TO 9900-ABEND-SECTION
026700         END-IF.
026800         OPEN EXTEND DEVICE-STATUS-HISTORY-FILE.
026900         PERFORM 3100-READ-UPDATE THRU 3100-EXIT.
027000         PERFORM 3200-APPLY-UPDATE THRU 3200-EXIT
027100             UNTIL WS-NO-MORE-UPDATES.
027200         CLOSE DEVICE-UPDATE-FILE.
027300         CLOSE DEVICE-STATUS-HISTORY-FILE.
027400 3000-EXIT.
027500         EXIT.
027600
027700 3100-READ-UPDATE.
027800         READ DEVICE-UPDATE-FILE
027900             AT END MOVE "Y" TO WS-UPD-EOF-SW.
028000 3100-EXIT.
028100         EXIT.
028200
028300 3200-APPLY-UPDATE.
028400         PERFORM 3210-FIND-DEVICE THRU 3210-EXIT.
028500         IF WS-DEV-FOUND
028600             PERFORM 3220-CHECK-STATUS-CHANGED THRU 3220-EXIT
028700             MOVE UPD-IP-ADDRESS TO DEV-IP-ADDRESS
028800             MOVE UPD-ONLINE     TO DEV-ONLINE
028900             MOVE WS-NOW-TIMESTAMP TO DEV-LAST-SEEN
029000             MOVE DEV-RECORD TO WS-DEV-ROW-REC (WS-DEV-IDX)
029100             IF WS-STATUS-CHANGED
029200                 ADD 1 TO WS-UPD-TOTAL-CHANGED
029300                 PERFORM 3230-WRITE-HISTORY THRU 3230-EXIT
029400             END-IF
029500         END-IF.
029600         ADD 1 TO WS-UPD-TOTAL-READ.
029700         PERFORM 3100-READ-UPDATE THRU 3100-EXIT.
029800 3200-EXIT.
029900         EXIT.
030000
030100*    Business key is (network id, mac address) - see BATCH FLOW
030200*    "Device status transition recording", step 1.  A transaction
030300*    for a device not on file is rejected outright; provisioning a
030400*    brand-new device is handled by the network onboarding process,
030500*    not by this update run.
030600 3210-FIND-DEVICE.
030700         MOVE "N" TO WS-DEV-FOUND-SW.
030800         MOVE ZERO TO WS-DEV-IDX.
030900         PERFORM 3211-SEARCH-ONE-ROW THRU 3211-EXIT
031000             UNTIL WS-DEV-IDX = WS-DEV-COUNT
031100             OR WS-DEV-FOUND.
031200         IF WS-DEV-FOUND
031300             MOVE WS-DEV-ROW-REC (WS-DEV-IDX) TO DEV-RECORD
031400         END-IF.
031500 3210-EXIT.
031600         EXIT.
031700
031800*    Increment happens first thing in the body, not as an automatic
031900*    PERFORM ... VARYING step - that way the loop can stop exactly
032000*    on the matching row instead of one past it.
032100 3211-SEARCH-ONE-ROW.
032200         ADD 1 TO WS-DEV-IDX.
032300         MOVE WS-DEV-ROW-REC (WS-DEV-IDX) TO DEV-RECORD.
032400         IF DEV-NETWORK-ID = UPD-NETWORK-ID
032500             AND DEV-MAC-ADDRESS = UPD-MAC-ADDRESS
032600             MOVE "Y" TO WS-DEV-FOUND-SW
032700         END-IF.
032800 3211-EXIT.
032900         EXIT.
033000
033100*    STATUS-CHANGED requires a *prior* online value - a device's
033200*    very first sighting is never logged as a transition (BUSINESS
033300*    RULES: Device status transition rule).  DEV-ONLINE is a coded
033400*    0/1 field with no separate "unknown" state, so on this system
033500*    the "prior value exists" test is folded into the plain not-
033600*    equal compare below; a brand-new row is loaded straight off
033700*    DEVICE-FILE with whatever DEV-ONLINE it already carries, never
033800*    synthesized here.
033900 3220-CHECK-STATUS-CHANGED.
034000         MOVE "N" TO WS-STATUS-CHANGED-SW.
034100         IF DEV-ONLINE NOT = UPD-ONLINE
034200             MOVE "Y" TO WS-STATUS-CHANGED-SW
034300         END-IF.
034400 3220-EXIT.
034500         EXIT.
034600
034700 3230-WRITE-HISTORY.
034800         MOVE WS-NEXT-HIST-ID     TO HIST-ID.
034900         MOVE DEV-NETWORK-ID      TO HIST-NETWORK-ID.
035000         MOVE DEV-ID              TO HIST-DEVICE-ID.
035100         MOVE UPD-IP-ADDRESS      TO HIST-IP-ADDRESS.
035200         MOVE UPD-ONLINE          TO HIST-ONLINE.
035300         MOVE WS-NOW-TIMESTAMP    TO HIST-TIMESTAMP.
035400         WRITE HIST-RECORD.
035500         IF NOT WS-HST-OK
035600             DISPLAY "DEVUPD01 - WRITE FAILED, HISTORY FILE, "
035700                 "STATUS " WS-HST-FILE-STATUS
035800             GO TO 9900-ABEND-SECTION
035900         END-IF.
036000         ADD 1 TO WS-NEXT-HIST-ID.
036100 3230-EXIT.
036200         EXIT.
036300
036400 4000-REWRITE-DEVICE-FILE-SECTION SECTION.
036500         MOVE ZERO TO WS-DEV-IDX.
036600         OPEN OUTPUT DEVICE-FILE.
036700         IF NOT WS-DEV-OK
036800             DISPLAY "DEVUPD01 - OPEN FAILED, DEVICE-FILE (OUTPUT), "
036900                 "STATUS " WS-DEV-FILE-STATUS
037000             GO TO 9900-ABEND-SECTION
037100         END-IF.
037200         PERFORM 4100-WRITE-DEVICE THRU 4100-EXIT
037300             VARYING WS-DEV-IDX FROM 1 BY 1
037400             UNTIL WS-DEV-IDX > WS-DEV-COUNT.
037500         CLOSE DEVICE-FILE.
037600 4000-EXIT.
037700         EXIT.
037800
037900 4100-WRITE-DEVICE.
038000         MOVE WS-DEV-ROW-REC (WS-DEV-IDX) TO DEV-RECORD.
038100         WRITE DEV-RECORD.
038200         IF NOT WS-DEV-OK
038300             DISPLAY "DEVUPD01 - REWRITE FAILED, DEVICE-FILE, STATUS "
038400                 WS-DEV-FILE-STATUS
038500             GO TO 9900-ABEND-SECTION
038600         END-IF.
038700 4100-EXIT.
038800         EXIT.
038900
039000 9000-TERMINATE-SECTION SECTION.
039100         DISPLAY "DEVUPD01 - UPDATES READ    : " WS-UPD-TOTAL-READ.
039200         DISPLAY "DEVUPD01 - STATUS CHANGES   : " WS-UPD-TOTAL-CHANGED.
039300 9000-EXIT.
039400         EXIT.
039500
039600*    Common abend exit for every fatal file-status check above -
039700*    kept as its own SECTION so the run stops the same way no
039800*    matter which paragraph detected the failure.
039900 9900-ABEND-SECTION SECTION.
040000         DISPLAY "DEVUPD01 - ABNORMAL TERMINATION".
040100         MOVE 16 TO RETURN-CODE.
040200         STOP RUN.
