000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.     ALSWP01.
000400 AUTHOR.         R.Okafor.
000500 INSTALLATION.   NETMON SYSTEMS DIVISION - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN.   04/12/1994.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*******************************************************************
001100**
001200** PURPOSE: Nightly alert sweep - the main driver of the suite.
001300**          Walks every NETWORK-RECORD, decides UP/DOWN against the
001400**          network's own alerting/closure thresholds, opens or
001500**          closes the NETWORK_DOWN alert as needed, and for every
001600**          network found UP walks its DEVICE-RECORDs applying the
001700**          per-device rule (UNAUTHORIZED/AUTHORIZED/ALWAYS_ON).
001800**          NETWORK-FILE and DEVICE-FILE carry no ISAM organization
001900**          on this box, so both are read whole into working-storage
002000**          tables up front and rewritten whole at the bottom of the
002100**          run once every active-alert-id pointer has been updated -
002200**          same reasoning DEVUPD01 uses for DEVICE-FILE.  ALERT-FILE
002300**          itself is owned by ALLIFE01, CALLed here with an
002400**          operation code (INIT once, OPEN/CLOSE per transition,
002500**          TERM once) rather than opened directly.
002600** TPR #: TPR4512
002700** ASSOCIATED FILES:          NETWORK-FILE, DEVICE-FILE,
002800**                             DEVICE-STATUS-HISTORY-FILE
002900** LOCAL & GLOBAL PARAMETERS: None
003000** EXECUTION THREADS:         Normal (single-threaded batch)
003100** COMPILATION INSTRUCTIONS:  ENV COMMON.
003200** EXECUTION INSTRUCTIONS:    Run last in the nightly stream, after
003300**                             DEVUPD01 has posted the night's device
003400**                             "reported in" updates.
003500** CLEANUP:                   None
003600**
003700** MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
003800**------------------------------------------------------------------
003900** R.Okafor         04/12/1994   Initial release.  Network-level
004000**                                NETWORK_DOWN alerting only; devices
004100**                                not evaluated yet (DEVICE-FILE had
004200**                                no operation-mode flag on this
004300**                                release).
004400** K.Aldous          07/09/1996   Picked up DEV-OPERATION-MODE off the
004500**                                widened DEVICE-FILE layout and added
004600**                                the per-device UNAUTHORIZED/
004700**                                AUTHORIZED evaluation for every
004800**                                network found UP.
004900** K.Aldous          09/14/1996   Added the ALWAYS_ON branch and the
005000**                                CLOSURE-THRESHOLD grace period below
005100**                                it - client had a UPS-backed router
005200**                                that flapped for a few seconds on
005300**                                every automatic failover test and
005400**                                the old close-the-instant-it's-back
005500**                                logic was paging the on-call every
005600**                                time.  Debounces against the
005700**                                device's own DEVICE-STATUS-HISTORY-
005800**                                FILE trail instead of a fixed delay.
005900** S.Vetterling      01/14/1999   Y2K remediation.  All UP/DOWN and
006000**                                debounce comparisons now go through
006100**                                the new NMALIB-TSCVT seconds
006200**                                surrogate instead of comparing the
006300**                                26-byte display timestamps a
006400**                                character at a time; NET-LAST-SEEN
006500**                                and DEV-LAST-SEEN widened to
006600**                                4-digit year at the same time.
006700** R.Delgado         06/02/2001   TPR40217 - picked up the corrected
006800**                                NMALIB-TSCVT day-of-year formula; no
006900**                                local change, recompiled only.
007000** M.Iyer            11/18/2003   TPR51102 - WS-NETWORK-TABLE,
007100**                                WS-DEVICE-TABLE and WS-HISTORY-TABLE
007200**                                capacities widened for the larger
007300**                                accounts; also switched ALERT-FILE
007400**                                handling over to ALLIFE01's new
007500**                                INIT-once/OPEN/CLOSE-many/TERM-once
007600**                                CALL protocol in place of a bare
007700**                                OPEN/CLOSE pair per transition - the
007800**                                run had started to visibly slow down
007900**                                re-reading and rewriting ALERT-FILE
008000**                                on every single open or close.
008100**
008200*******************************************************************
008300
008400 ENVIRONMENT DIVISION.
008500
008600 CONFIGURATION SECTION.
008700 SOURCE-COMPUTER.  NETMON-BATCH-SYSTEM.
008800 OBJECT-COMPUTER.  NETMON-BATCH-SYSTEM.
008900 SPECIAL-NAMES.
009000         UPSI-0 ON STATUS IS WS-DEBUG-SW-ON
009100                OFF STATUS IS WS-DEBUG-SW-OFF.
009200
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500         SELECT NETWORK-FILE ASSIGN TO NETMSTR
009600             ORGANIZATION IS LINE SEQUENTIAL
009700             FILE STATUS IS WS-NET-FILE-STATUS.
009800         SELECT DEVICE-FILE ASSIGN TO DEVMSTR
009900             ORGANIZATION IS LINE SEQUENTIAL
010000             FILE STATUS IS WS-DEV-FILE-STATUS.
010100         SELECT DEVICE-STATUS-HISTORY-FILE ASSIGN TO DEVHIST
010200             ORGANIZATION IS LINE SEQUENTIAL
010300             FILE STATUS IS WS-HST-FILE-STATUS.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700
010800*    NET-RECORD, given here by the FD, doubles as the whole-record
010900*    scratch buffer swapped in and out of WS-NETWORK-TABLE below -
011000*    same one-set-of-names reuse DEVUPD01 relies on for DEV-RECORD.
011100 FD  NETWORK-FILE.
011200         COPY NMALIB-NETREC.
011300
011400*    DEV-RECORD does the same job for WS-DEVICE-TABLE, and is also
011500*    the record passed BY REFERENCE to ALLIFE01/ALNOTF01 on every
011600*    CALL below - a network-level alert clears it to a DEV-ID of
011700*    zero first, same 0-means-absent convention ALLIFE01 tests.
011800 FD  DEVICE-FILE.
011900         COPY NMALIB-DEVREC.
012000
012100*    HIST-RECORD is read-only here - the sweep only ever looks back
012200*    at the ALWAYS_ON debounce trail, it never appends to it.
012300 FD  DEVICE-STATUS-HISTORY-FILE.
012400         COPY NMALIB-HSTREC.
012500
012600 WORKING-STORAGE SECTION.
012700
012800* Standalone scratch index for the debounce scan of
012900* DEVICE-STATUS-HISTORY-FILE rows in 2231-FIND-LATEST-HISTORY - not
013000* part of any group, so it stays a 77 rather than moving under
013100* WS-COUNTERS below.
013200 77  WS-SCAN-IDX                     PIC S9(05) COMP VALUE ZERO.
013300
013400*-----------------------------------------------------------------
013500* "Now" and the alerting/closure threshold seconds, shared layout
013600* with ALLIFE01; and the scratch area NMALIB-TSCVT's day-count
013700* paragraph converts every NET-LAST-SEEN/DEV-LAST-SEEN/HIST-
013800* TIMESTAMP through on its way into a threshold compare.
013900*-----------------------------------------------------------------
014000         COPY NMALIB-CLOCK.
014100         COPY NMALIB-TSWRK.
014200
014300*-----------------------------------------------------------------
014400* ACCEPT FROM DATE/TIME work area - broken out via REDEFINES so the
014500* fields can be moved straight into WS-NOW-xxx without any reference
014600* modification.  Same layout DEVUPD01 uses.
014700*-----------------------------------------------------------------
014800 01  WS-ACCEPT-AREA.
014900         05  WS-ACCEPT-DATE              PIC 9(08).
015000         05  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
015100             10  WS-ACCEPT-DATE-YYYY     PIC 9(04).
015200             10  WS-ACCEPT-DATE-MM       PIC 9(02).
015300             10  WS-ACCEPT-DATE-DD       PIC 9(02).
015400         05  WS-ACCEPT-TIME              PIC 9(08).
015500         05  WS-ACCEPT-TIME-R REDEFINES WS-ACCEPT-TIME.
015600             10  WS-ACCEPT-TIME-HH       PIC 9(02).
015700             10  WS-ACCEPT-TIME-MI       PIC 9(02).
015800             10  WS-ACCEPT-TIME-SS       PIC 9(02).
015900             10  WS-ACCEPT-TIME-HS       PIC 9(02).
016000         05  FILLER                      PIC X(04).
016100
016200 01  WS-FILE-STATUS-AREA.
016300         05  WS-NET-FILE-STATUS          PIC X(02).
016400             88  WS-NET-OK               VALUE "00".
016500             88  WS-NET-EOF              VALUE "10".
016600         05  WS-DEV-FILE-STATUS          PIC X(02).
016700             88  WS-DEV-OK               VALUE "00".
016800             88  WS-DEV-EOF              VALUE "10".
016900         05  WS-HST-FILE-STATUS          PIC X(02).
017000             88  WS-HST-OK               VALUE "00".
017100             88  WS-HST-EOF              VALUE "10".
017200         05  FILLER                      PIC X(02).
017300
017400 01  WS-SWITCHES.
017500         05  WS-NET-EOF-SW               PIC X(01) VALUE "N".
017600             88  WS-NO-MORE-NETWORKS     VALUE "Y".
017700         05  WS-DEV-EOF-SW               PIC X(01) VALUE "N".
017800             88  WS-NO-MORE-DEVICES      VALUE "Y".
017900         05  WS-HST-EOF-SW               PIC X(01) VALUE "N".
018000             88  WS-NO-MORE-HISTORY      VALUE "Y".
018100         05  WS-FOUND-SW                 PIC X(01) VALUE "N".
018200             88  WS-FOUND                VALUE "Y".
018300         05  FILLER                      PIC X(03).
018400
018500 01  WS-COUNTERS.
018600         05  WS-NET-COUNT                PIC S9(05) COMP.
018700         05  WS-NET-IDX                  PIC S9(05) COMP.
018800         05  WS-DEV-COUNT                PIC S9(05) COMP.
018900         05  WS-DEV-IDX                  PIC S9(05) COMP.
019000         05  WS-HST-COUNT                PIC S9(05) COMP.
019100         05  WS-FOUND-IDX                PIC S9(05) COMP.
019200         05  WS-FOUND-HIST-ID            PIC S9(09) COMP.
019300         05  WS-ALERTS-OPENED-CNT        PIC S9(07) COMP.
019400         05  WS-ALERTS-CLOSED-CNT        PIC S9(07) COMP.
019500         05  FILLER                      PIC X(04).
019600
019700*-----------------------------------------------------------------
019800* Whole-record scratch tables.  Neither NETWORK-FILE nor DEVICE-FILE
019900* carries ISAM organization on this box, so both are loaded once at
020000* the top of the run and rewritten in full at the bottom once every
020100* NET-ACTIVE-ALERT-ID/DEV-ACTIVE-ALERT-ID pointer this pass touched
020200* has been updated.  DEVICE-STATUS-HISTORY-FILE is loaded the same
020300* way but never rewritten - the ALWAYS_ON debounce check only ever
020400* reads it.
020500*-----------------------------------------------------------------
020600 01  WS-NETWORK-TABLE.
020700         05  WS-NET-ROW OCCURS 300 TIMES.
020800             10  WS-NET-ROW-REC          PIC X(1240).
020900         05  FILLER                      PIC X(04).
021000
021100 01  WS-DEVICE-TABLE.
021200         05  WS-DEV-ROW OCCURS 500 TIMES.
021300             10  WS-DEV-ROW-REC          PIC X(350).
021400         05  FILLER                      PIC X(01).
021500
021600 01  WS-HISTORY-TABLE.
021700         05  WS-HIST-ROW OCCURS 2000 TIMES.
021800             10  WS-HIST-ROW-REC         PIC X(110).
021900         05  FILLER                      PIC X(10).
022000
022100*    Seconds-since-epoch surrogates for whatever last-seen/history
022200*    timestamp is currently being compared against a threshold - one
022300*    named field per source so a maintainer can tell at a glance
022400*    which compare a DISPLAY dump is talking about.
022500 01  WS-COMPARE-WORK-AREA.
022600         05  WS-NET-LAST-SEEN-SECS       PIC S9(11) COMP.
022700         05  WS-DEV-LAST-SEEN-SECS       PIC S9(11) COMP.
022800         05  WS-HIST-LAST-SEEN-SECS      PIC S9(11) COMP.
022900         05  FILLER                      PIC X(04).
023000
023100*    Free-text close message built by the AUTHORIZED/UNAUTHORIZED/
023200*    ALWAYS_ON branches before PERFORMing 2250-CLOSE-DEVICE-ALERT -
023300*    ALLIFE01 appends the opened-at/duration lines to whatever is
023400*    passed in here, same as every other close in the suite.
023500 01  WS-DEVICE-CLOSE-MESSAGE-AREA.
023600         05  WS-DEVICE-CLOSE-MESSAGE     PIC X(500).
023700         05  FILLER                      PIC X(20).
023800
023900*    Mirrors ALLIFE01's LK-CONTROL-AREA field for field - built here
024000*    and passed BY REFERENCE on every CALL "ALLIFE01" below.
024100 01  WS-ALIFE-CONTROL-AREA.
024200         05  WS-ALIFE-OPERATION          PIC X(01).
024300         05  WS-ALIFE-ALERT-TYPE         PIC 9(01).
024400         05  WS-ALIFE-NOW-TIMESTAMP      PIC X(26).
024500         05  WS-ALIFE-MESSAGE-TEXT       PIC X(500).
024600         05  FILLER                      PIC X(20).
024700
024800 PROCEDURE DIVISION.
024900
025000 0000-MAIN-SECTION SECTION.
025100         PERFORM 0100-GET-CURRENT-TIMESTAMP-SECTION.
025200         PERFORM 1000-LOAD-DEVICES-SECTION.
025300         PERFORM 1100-LOAD-HISTORY-SECTION.
025400         PERFORM 1200-LOAD-NETWORKS-SECTION.
025500         PERFORM 1300-INIT-ALERT-TABLE-SECTION.
025600         PERFORM 2000-SWEEP-NETWORKS-SECTION.
025700         PERFORM 4000-REWRITE-NETWORK-FILE-SECTION.
025800         PERFORM 4100-REWRITE-DEVICE-FILE-SECTION.
025900         PERFORM 9000-TERMINATE-SECTION.
026000         STOP RUN.
026100
026200*    Business-clock stamp for the whole run - every ALT-TIMESTAMP/
026300*    ALT-CLOSURE-TIMESTAMP this pass writes (by way of ALLIFE01)
026400*    uses this one value.  Also works out the seconds-since-epoch
026500*    surrogate up front since every threshold compare below needs
026600*    WS-NOW-SECONDS.
026700 0100-GET-CURRENT-TIMESTAMP-SECTION SECTION.
026800         ACCEPT WS-ACCEPT-DATE FROM DATE YYYYMMDD.
026900         ACCEPT WS-ACCEPT-TIME FROM TIME.
027000         MOVE WS-ACCEPT-DATE-YYYY TO WS-NOW-YYYY.
027100         MOVE WS-ACCEPT-DATE-MM   TO WS-NOW-MM.
027200         MOVE WS-ACCEPT-DATE-DD   TO WS-NOW-DD.
027300         MOVE WS-ACCEPT-TIME-HH   TO WS-NOW-HH.
027400         MOVE WS-ACCEPT-TIME-MI   TO WS-NOW-MI.
027500         MOVE WS-ACCEPT-TIME-SS   TO WS-NOW-SS.
027600         MOVE "-" TO WS-NOW-SEP1 WS-NOW-SEP2.
027700         MOVE " " TO WS-NOW-SEP3.
027800         MOVE ":" TO WS-NOW-SEP4 WS-NOW-SEP5.
027900         MOVE WS-NOW-YYYY TO WS-TSCVT-YYYY.
028000         MOVE WS-NOW-MM   TO WS-TSCVT-MM.
028100         MOVE WS-NOW-DD   TO WS-TSCVT-DD.
028200         MOVE WS-NOW-HH   TO WS-TSCVT-HH.
028300         MOVE WS-NOW-MI   TO WS-TSCVT-MI.
028400         MOVE WS-NOW-SS   TO WS-TSCVT-SS.
028500         PERFORM 9700-CONVERT-TIMESTAMP-TO-SECS THRU 9700-EXIT.
028600         MOVE WS-TSCVT-SECONDS-OUT TO WS-NOW-SECONDS.
028700 0100-EXIT.
028800         EXIT.
028900
029000 1000-LOAD-DEVICES-SECTION SECTION.
029100         MOVE ZERO TO WS-DEV-COUNT.
029200         OPEN INPUT DEVICE-FILE.
029300         IF NOT WS-DEV-OK AND NOT WS-DEV-EOF
029400             DISPLAY "ALSWP01 - OPEN FAILED, DEVICE-FILE, STATUS "
029500                 WS-DEV-FILE-STATUS
029600             GO TO 9900-ABEND-SECTION
029700         END-IF.
029800         PERFORM 1010-READ-DEVICE THRU 1010-EXIT.
029900         PERFORM 1020-STORE-DEVICE THRU 1020-EXIT
030000             UNTIL WS-NO-MORE-DEVICES.
030100         CLOSE DEVICE-FILE.
030200 1000-EXIT.
030300         EXIT.
030400
030500 1010-READ-DEVICE.
030600         READ DEVICE-FILE
030700             AT END MOVE "Y" TO WS-DEV-EOF-SW.
030800 1010-EXIT.
030900         EXIT.
031000
031100 1020-STORE-DEVICE.
031200         ADD 1 TO WS-DEV-COUNT.
031300         MOVE DEV-RECORD TO WS-DEV-ROW-REC (WS-DEV-COUNT).
031400         PERFORM 1010-READ-DEVICE THRU 1010-EXIT.
031500 1020-EXIT.
031600         EXIT.
031700
031800 1100-LOAD-HISTORY-SECTION SECTION.
031900         MOVE ZERO TO WS-HST-COUNT.
032000         OPEN INPUT DEVICE-STATUS-HISTORY-FILE.
032100         IF NOT WS-HST-OK AND NOT WS-HST-EOF
032200             DISPLAY "ALSWP01 - OPEN FAILED, HISTORY FILE, STATUS "
032300                 WS-HST-FILE-STATUS
032400             GO TO 9900-ABEND-SECTION
032500         END-IF.
032600         PERFORM 1110-READ-HISTORY THRU 1110-EXIT.
032700         PERFORM 1120-STORE-HISTORY THRU 1120-EXIT
032800             UNTIL WS-NO-MORE-HISTORY.
032900         CLOSE DEVICE-STATUS-HISTORY-FILE.
033000 1100-EXIT.
033100         EXIT.
033200
033300 1110-READ-HISTORY.
033400         READ DEVICE-STATUS-HISTORY-FILE
033500             AT END MOVE "Y" TO WS-HST-EOF-SW.
033600 1110-EXIT.
033700         EXIT.
033800
033900 1120-STORE-HISTORY.
034000         ADD 1 TO WS-HST-COUNT.
034100         MOVE HIST-RECORD TO WS-HIST-ROW-REC (WS-HST-COUNT).
034200         PERFORM 1110-READ-HISTORY THRU 1110-EXIT.
034300 1120-EXIT.
034400         EXIT.
034500
034600 1200-LOAD-NETWORKS-SECTION SECTION.
034700         MOVE ZERO TO WS-NET-COUNT.
034800         OPEN INPUT NETWORK-FILE.
034900         IF NOT WS-NET-OK AND NOT WS-NET-EOF
035000             DISPLAY "ALSWP01 - OPEN FAILED, NETWORK-FILE, STATUS "
035100                 WS-NET-FILE-STATUS
035200             GO TO 9900-ABEND-SECTION
035300         END-IF.
035400         PERFORM 1210-READ-NETWORK THRU 1210-EXIT.
035500         PERFORM 1220-STORE-NETWORK THRU 1220-EXIT
035600             UNTIL WS-NO-MORE-NETWORKS.
035700         CLOSE NETWORK-FILE.
035800 1200-EXIT.
035900         EXIT.
036000
036100 1210-READ-NETWORK.
036200         READ NETWORK-FILE
036300             AT END MOVE "Y" TO WS-NET-EOF-SW.
036400 1210-EXIT.
036500         EXIT.
036600
036700 1220-STORE-NETWORK.
036800         ADD 1 TO WS-NET-COUNT.
036900         MOVE NET-RECORD TO WS-NET-ROW-REC (WS-NET-COUNT).
037000         PERFORM 1210-READ-NETWORK THRU 1210-EXIT.
037100 1220-EXIT.
037200         EXIT.
037300
037400*    Issued once, before the sweep proper - loads ALERT-FILE into
037500*    ALLIFE01's own resident table and works out the next ALT-ID to
037600*    assign.  DEV-RECORD/NET-RECORD are unused by ALLIFE01 on an
037700*    INIT call; whatever this program's working copies currently
037800*    hold is passed along harmlessly.
037900 1300-INIT-ALERT-TABLE-SECTION SECTION.
038000         MOVE "I" TO WS-ALIFE-OPERATION.
038100         CALL "ALLIFE01" USING WS-ALIFE-CONTROL-AREA, NET-RECORD,
038200             DEV-RECORD
038300         END-CALL.
038400 1300-EXIT.
038500         EXIT.
038600
038700 2000-SWEEP-NETWORKS-SECTION SECTION.
038800         PERFORM 2100-PROCESS-ONE-NETWORK THRU 2100-EXIT
038900             VARYING WS-NET-IDX FROM 1 BY 1
039000             UNTIL WS-NET-IDX > WS-NET-COUNT.
039100 2000-EXIT.
039200         EXIT.
039300
039400*    BATCH FLOW "Alert sweep (main driver)", steps 2a-2d.  A down
039500*    network's devices are not evaluated at all this pass - the
039600*    ELSE branch (network UP) is the only path that walks
039700*    WS-DEVICE-TABLE.
039800 2100-PROCESS-ONE-NETWORK.
039900         MOVE WS-NET-ROW-REC (WS-NET-IDX) TO NET-RECORD.
040000         PERFORM 2110-COMPUTE-THRESHOLDS THRU 2110-EXIT.
040100         IF WS-NET-LAST-SEEN-SECS < WS-ALERTING-THRESHOLD-SECS
040200             IF NET-NO-ACTIVE-ALERT
040300                 PERFORM 2120-OPEN-NETWORK-ALERT THRU 2120-EXIT
040400             END-IF
040500         ELSE
040600             IF NOT NET-NO-ACTIVE-ALERT
040700                 PERFORM 2130-CLOSE-NETWORK-ALERT THRU 2130-EXIT
040800             END-IF
040900             PERFORM 2200-PROCESS-NETWORK-DEVICES THRU 2200-EXIT
041000         END-IF.
041100         MOVE NET-RECORD TO WS-NET-ROW-REC (WS-NET-IDX).
041200 2100-EXIT.
041300         EXIT.
041400
041500*    BUSINESS RULES "Threshold arithmetic".  CLOSURE-THRESHOLD's
041600*    grace period is capped at 30 seconds regardless of how long
041700*    NET-ALERTING-DELAY is - TPR4512 called for a straight integer
041800*    divide-by-10 with no rounding, so COBOL's default truncating
041900*    divide is exactly what the ticket asked for.
042000 2110-COMPUTE-THRESHOLDS.
042100         PERFORM 2300-CONVERT-NET-LAST-SEEN THRU 2300-EXIT.
042200         COMPUTE WS-ALERTING-THRESHOLD-SECS =
042300             WS-NOW-SECONDS - NET-ALERTING-DELAY.
042400         COMPUTE WS-CLOSURE-GRACE-SECS = NET-ALERTING-DELAY / 10.
042500         IF WS-CLOSURE-GRACE-SECS > 30
042600             MOVE 30 TO WS-CLOSURE-GRACE-SECS
042700         END-IF.
042800         COMPUTE WS-CLOSURE-THRESHOLD-SECS =
042900             WS-ALERTING-THRESHOLD-SECS + WS-CLOSURE-GRACE-SECS.
043000 2110-EXIT.
043100         EXIT.
043200
043300*    DEV-ID = ZERO on DEV-RECORD flags a network-level alert to
043400*    ALLIFE01 and ALNOTF01, same 0-means-absent convention used
043500*    throughout the suite.
043600 2120-OPEN-NETWORK-ALERT.
043700         MOVE SPACES TO DEV-RECORD.
043800         MOVE ZERO   TO DEV-ID.
043900         MOVE "O"    TO WS-ALIFE-OPERATION.
044000         MOVE 0      TO WS-ALIFE-ALERT-TYPE.
044100         MOVE WS-NOW-TIMESTAMP TO WS-ALIFE-NOW-TIMESTAMP.
044200         MOVE SPACES TO WS-ALIFE-MESSAGE-TEXT.
044300         CALL "ALLIFE01" USING WS-ALIFE-CONTROL-AREA, NET-RECORD,
044400             DEV-RECORD
044500         END-CALL.
044600         ADD 1 TO WS-ALERTS-OPENED-CNT.
044700 2120-EXIT.
044800         EXIT.
044900
045000 2130-CLOSE-NETWORK-ALERT.
045100         MOVE SPACES TO DEV-RECORD.
045200         MOVE ZERO   TO DEV-ID.
045300         MOVE "C"    TO WS-ALIFE-OPERATION.
045400         MOVE WS-NOW-TIMESTAMP TO WS-ALIFE-NOW-TIMESTAMP.
045500         MOVE SPACES TO WS-ALIFE-MESSAGE-TEXT.
045600         CALL "ALLIFE01" USING WS-ALIFE-CONTROL-AREA, NET-RECORD,
045700             DEV-RECORD
045800         END-CALL.
045900         ADD 1 TO WS-ALERTS-CLOSED-CNT.
046000 2130-EXIT.
046100         EXIT.
046200
046300 2200-PROCESS-NETWORK-DEVICES.
046400         PERFORM 2205-DISPATCH-ONE-DEVICE THRU 2205-EXIT
046500             VARYING WS-DEV-IDX FROM 1 BY 1
046600             UNTIL WS-DEV-IDX > WS-DEV-COUNT.
046700 2200-EXIT.
046800         EXIT.
046900
047000*    Business key on DEVICE-FILE is (network id, mac address), but
047100*    the sweep only needs the network id to decide which rows on
047200*    this network's device list to evaluate this pass.
047300 2205-DISPATCH-ONE-DEVICE.
047400         MOVE WS-DEV-ROW-REC (WS-DEV-IDX) TO DEV-RECORD.
047500         IF DEV-NETWORK-ID = NET-ID
047600             EVALUATE TRUE
047700                 WHEN DEV-MODE-UNAUTHORIZED
047800                     PERFORM 2210-DEVICE-UNAUTHORIZED THRU 2210-EXIT
047900                 WHEN DEV-MODE-AUTHORIZED
048000                     PERFORM 2220-DEVICE-AUTHORIZED THRU 2220-EXIT
048100                 WHEN DEV-MODE-ALWAYS-ON
048200                     PERFORM 2230-DEVICE-ALWAYS-ON THRU 2230-EXIT
048300             END-EVALUATE
048400             MOVE DEV-RECORD TO WS-DEV-ROW-REC (WS-DEV-IDX)
048500         END-IF.
048600 2205-EXIT.
048700         EXIT.
048800
048900*    BUSINESS RULES "Per-device rule" - UNAUTHORIZED.  This sweep
049000*    never opens one of these (the moment-of-detection path is out
049100*    of scope); it only closes one once the unauthorized device has
049200*    gone silent.
049300 2210-DEVICE-UNAUTHORIZED.
049400         IF NOT DEV-NO-ACTIVE-ALERT
049500             PERFORM 2310-CONVERT-DEV-LAST-SEEN THRU 2310-EXIT
049600             IF WS-DEV-LAST-SEEN-SECS < WS-ALERTING-THRESHOLD-SECS
049700                 MOVE SPACES TO WS-DEVICE-CLOSE-MESSAGE
049800                 PERFORM 2250-CLOSE-DEVICE-ALERT THRU 2250-EXIT
049900             END-IF
050000         END-IF.
050100 2210-EXIT.
050200         EXIT.
050300
050400*    Per-device rule - AUTHORIZED.  No alerting of its own; only
050500*    mops up an alert left open from a prior UNAUTHORIZED/ALWAYS_ON
050600*    mode on the same device row.
050700 2220-DEVICE-AUTHORIZED.
050800         IF NOT DEV-NO-ACTIVE-ALERT
050900             MOVE "device is now authorized" TO WS-DEVICE-CLOSE-MESSAGE
051000             PERFORM 2250-CLOSE-DEVICE-ALERT THRU 2250-EXIT
051100         END-IF.
051200 2220-EXIT.
051300         EXIT.
051400
051500*    Per-device rule - ALWAYS_ON.  The debounce window on the close
051600*    side is what 09/14/1996 added CLOSURE-THRESHOLD for - a device
051700*    back online less than the grace period ago does not get its
051800*    alert closed yet.
051900 2230-DEVICE-ALWAYS-ON.
052000         PERFORM 2310-CONVERT-DEV-LAST-SEEN THRU 2310-EXIT.
052100         IF WS-DEV-LAST-SEEN-SECS < WS-ALERTING-THRESHOLD-SECS
052200             IF DEV-NO-ACTIVE-ALERT
052300                 MOVE SPACES TO WS-DEVICE-CLOSE-MESSAGE
052400                 PERFORM 2240-OPEN-DEVICE-ALERT THRU 2240-EXIT
052500             END-IF
052600         ELSE
052700             IF NOT DEV-NO-ACTIVE-ALERT
052800                 PERFORM 2231-FIND-LATEST-HISTORY THRU 2231-EXIT
052900                 IF WS-FOUND
053000                     AND WS-HIST-LAST-SEEN-SECS <
053100                         WS-CLOSURE-THRESHOLD-SECS
053200                     MOVE SPACES TO WS-DEVICE-CLOSE-MESSAGE
053300                     PERFORM 2250-CLOSE-DEVICE-ALERT THRU 2250-EXIT
053400                 END-IF
053500             END-IF
053600         END-IF.
053700 2230-EXIT.
053800         EXIT.
053900
054000*    Full scan of WS-HISTORY-TABLE for the highest HIST-ID recorded
054100*    against this (network, device) pair - same "scan every row,
054200*    keep the highest id seen" idiom ALLIFE01 uses for ALT-ID; there
054300*    is no early exit because the winning row is not necessarily the
054400*    first match.
054500 2231-FIND-LATEST-HISTORY.
054600         MOVE "N" TO WS-FOUND-SW.
054700         MOVE ZERO TO WS-FOUND-IDX.
054800         MOVE ZERO TO WS-FOUND-HIST-ID.
054900         MOVE ZERO TO WS-SCAN-IDX.
055000         PERFORM 2232-SCAN-ONE-HISTORY-ROW THRU 2232-EXIT
055100             UNTIL WS-SCAN-IDX = WS-HST-COUNT.
055200         IF WS-FOUND
055300             MOVE WS-HIST-ROW-REC (WS-FOUND-IDX) TO HIST-RECORD
055400             PERFORM 2320-CONVERT-HIST-LAST-SEEN THRU 2320-EXIT
055500         END-IF.
055600 2231-EXIT.
055700         EXIT.
055800
055900 2232-SCAN-ONE-HISTORY-ROW.
056000         ADD 1 TO WS-SCAN-IDX.
056100         MOVE WS-HIST-ROW-REC (WS-SCAN-IDX) TO HIST-RECORD.
056200         IF HIST-NETWORK-ID = NET-ID AND HIST-DEVICE-ID = DEV-ID
056300             IF HIST-ID > WS-FOUND-HIST-ID
056400                 MOVE WS-SCAN-IDX TO WS-FOUND-IDX
056500                 MOVE HIST-ID     TO WS-FOUND-HIST-ID
056600                 MOVE "Y"         TO WS-FOUND-SW
056700             END-IF
056800         END-IF.
056900 2232-EXIT.
057000         EXIT.
057100
057200 2240-OPEN-DEVICE-ALERT.
057300         MOVE "O" TO WS-ALIFE-OPERATION.
057400         MOVE 1   TO WS-ALIFE-ALERT-TYPE.
057500         MOVE WS-NOW-TIMESTAMP TO WS-ALIFE-NOW-TIMESTAMP.
057600         MOVE WS-DEVICE-CLOSE-MESSAGE TO WS-ALIFE-MESSAGE-TEXT.
057700         CALL "ALLIFE01" USING WS-ALIFE-CONTROL-AREA, NET-RECORD,
057800             DEV-RECORD
057900         END-CALL.
058000         ADD 1 TO WS-ALERTS-OPENED-CNT.
058100 2240-EXIT.
058200         EXIT.
058300
058400 2250-CLOSE-DEVICE-ALERT.
058500         MOVE "C" TO WS-ALIFE-OPERATION.
058600         MOVE WS-NOW-TIMESTAMP TO WS-ALIFE-NOW-TIMESTAMP.
058700         MOVE WS-DEVICE-CLOSE-MESSAGE TO WS-ALIFE-MESSAGE-TEXT.
058800         CALL "ALLIFE01" USING WS-ALIFE-CONTROL-AREA, NET-RECORD,
058900             DEV-RECORD
059000         END-CALL.
059100         ADD 1 TO WS-ALERTS-CLOSED-CNT.
059200 2250-EXIT.
059300         EXIT.
059400
059500 2300-CONVERT-NET-LAST-SEEN.
059600         MOVE NET-LAST-SEEN-YYYY TO WS-TSCVT-YYYY.
059700         MOVE NET-LAST-SEEN-MM   TO WS-TSCVT-MM.
059800         MOVE NET-LAST-SEEN-DD   TO WS-TSCVT-DD.
059900         MOVE NET-LAST-SEEN-HH   TO WS-TSCVT-HH.
060000         MOVE NET-LAST-SEEN-MI   TO WS-TSCVT-MI.
060100         MOVE NET-LAST-SEEN-SS   TO WS-TSCVT-SS.
060200         PERFORM 9700-CONVERT-TIMESTAMP-TO-SECS THRU 9700-EXIT.
060300         MOVE WS-TSCVT-SECONDS-OUT TO WS-NET-LAST-SEEN-SECS.
060400 2300-EXIT.
060500         EXIT.
060600
060700 2310-CONVERT-DEV-LAST-SEEN.
060800         MOVE DEV-LAST-SEEN-YYYY TO WS-TSCVT-YYYY.
060900         MOVE DEV-LAST-SEEN-MM   TO WS-TSCVT-MM.
061000         MOVE DEV-LAST-SEEN-DD   TO WS-TSCVT-DD.
061100         MOVE DEV-LAST-SEEN-HH   TO WS-TSCVT-HH.
061200         MOVE DEV-LAST-SEEN-MI   TO WS-TSCVT-MI.
061300         MOVE DEV-LAST-SEEN-SS   TO WS-TSCVT-SS.
061400         PERFORM 9700-CONVERT-TIMESTAMP-TO-SECS THRU 9700-EXIT.
061500         MOVE WS-TSCVT-SECONDS-OUT TO WS-DEV-LAST-SEEN-SECS.
061600 2310-EXIT.
061700         EXIT.
061800
061900 2320-CONVERT-HIST-LAST-SEEN.
062000         MOVE HIST-TIMESTAMP-YYYY TO WS-TSCVT-YYYY.
062100         MOVE HIST-TIMESTAMP-MM   TO WS-TSCVT-MM.
062200         MOVE HIST-TIMESTAMP-DD   TO WS-TSCVT-DD.
062300         MOVE HIST-TIMESTAMP-HH   TO WS-TSCVT-HH.
062400         MOVE HIST-TIMESTAMP-MI   TO WS-TSCVT-MI.
062500         MOVE HIST-TIMESTAMP-SS   TO WS-TSCVT-SS.
062600         PERFORM 9700-CONVERT-TIMESTAMP-TO-SECS THRU 9700-EXIT.
062700         MOVE WS-TSCVT-SECONDS-OUT TO WS-HIST-LAST-SEEN-SECS.
062800 2320-EXIT.
062900         EXIT.
063000
063100 4000-REWRITE-NETWORK-FILE-SECTION SECTION.
063200         OPEN OUTPUT NETWORK-FILE.
063300         IF NOT WS-NET-OK
063400             DISPLAY "ALSWP01 - OPEN FAILED, NETWORK-FILE (OUTPUT), "
063500                 "STATUS " WS-NET-FILE-STATUS
063600             GO TO 9900-ABEND-SECTION
063700         END-IF.
063800         PERFORM 4010-WRITE-NETWORK THRU 4010-EXIT
063900             VARYING WS-NET-IDX FROM 1 BY 1
064000             UNTIL WS-NET-IDX > WS-NET-COUNT.
064100         CLOSE NETWORK-FILE.
064200 4000-EXIT.
064300         EXIT.
064400
064500 4010-WRITE-NETWORK.
064600         MOVE WS-NET-ROW-REC (WS-NET-IDX) TO NET-RECORD.
064700         WRITE NET-RECORD.
064800         IF NOT WS-NET-OK
064900             DISPLAY "ALSWP01 - REWRITE FAILED, NETWORK-FILE, STATUS "
065000                 WS-NET-FILE-STATUS
065100             GO TO 9900-ABEND-SECTION
065200         END-IF.
065300 4010-EXIT.
065400         EXIT.
065500
065600 4100-REWRITE-DEVICE-FILE-SECTION SECTION.
065700         OPEN OUTPUT DEVICE-FILE.
065800         IF NOT WS-DEV-OK
065900             DISPLAY "ALSWP01 - OPEN FAILED, DEVICE-FILE (OUTPUT), "
066000                 "STATUS " WS-DEV-FILE-STATUS
066100             GO TO 9900-ABEND-SECTION
066200         END-IF.
066300         PERFORM 4110-WRITE-DEVICE THRU 4110-EXIT
066400             VARYING WS-DEV-IDX FROM 1 BY 1
066500             UNTIL WS-DEV-IDX > WS-DEV-COUNT.
066600         CLOSE DEVICE-FILE.
066700 4100-EXIT.
066800         EXIT.
066900
067000 4110-WRITE-DEVICE.
067100         MOVE WS-DEV-ROW-REC (WS-DEV-IDX) TO DEV-RECORD.
067200         WRITE DEV-RECORD.
067300         IF NOT WS-DEV-OK
067400             DISPLAY "ALSWP01 - REWRITE FAILED, DEVICE-FILE, STATUS "
067500                 WS-DEV-FILE-STATUS
067600             GO TO 9900-ABEND-SECTION
067700         END-IF.
067800 4110-EXIT.
067900         EXIT.
068000
068100         COPY NMALIB-TSCVT.
068200
068300 9000-TERMINATE-SECTION SECTION.
068400         MOVE "T" TO WS-ALIFE-OPERATION.
068500         CALL "ALLIFE01" USING WS-ALIFE-CONTROL-AREA, NET-RECORD,
068600             DEV-RECORD
068700         END-CALL.
068800         DISPLAY "ALSWP01 - NETWORKS SWEPT   : " WS-NET-COUNT.
068900         DISPLAY "ALSWP01 - DEVICES SWEPT    : " WS-DEV-COUNT.
069000         DISPLAY "ALSWP01 - ALERTS OPENED    : " WS-ALERTS-OPENED-CNT.
069100         DISPLAY "ALSWP01 - ALERTS CLOSED    : " WS-ALERTS-CLOSED-CNT.
069200 9000-EXIT.
069300         EXIT.
069400
069500*    Common abend exit for every fatal file-status check above -
069600*    kept as its own SECTION so the run stops the same way no
069700*    matter which paragraph detected the failure.
069800 9900-ABEND-SECTION SECTION.
069900         DISPLAY "ALSWP01 - ABNORMAL TERMINATION".
070000         MOVE 16 TO RETURN-CODE.
070100         STOP RUN.
