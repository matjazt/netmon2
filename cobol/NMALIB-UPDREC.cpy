000100****************************************************************
000200**
000300** MEMBER:  NMALIB-UPDREC
000400** PURPOSE: Record layout for DEVICE-UPDATE-FILE, the synthetic feed
000500**          DEVUPD01 reads in place of the live field-report feed -
000600**          one row per "device reported in" event: network, mac
000700**          address, current ip, and whether it is now online.  Built
000800**          so the batch has something concrete to drive the status-
000900**          transition logic against; the real-time listener itself
001000**          is out of scope for this system.
001100** TPR #:
001200** ASSOCIATED FILES:  DEVICE-UPDATE-FILE
001300**
001400** MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
001500**---------------------------------------------------------------
001600** K.Aldous          07/23/1996   Initial release, written alongside
001700**                                DEVUPD01 - operations wanted a way
001800**                                to replay a batch of field reports
001900**                                without waiting on live traffic.
002000**
002100****************************************************************
002200
002300 01  UPD-RECORD.
002400*    Business key into DEVICE-FILE is (UPD-NETWORK-ID, UPD-MAC-
002500*    ADDRESS) - DEVUPD01's 1000-FIND-DEVICE paragraph does the
002600*    lookup.
002700     05  UPD-NETWORK-ID              PIC 9(09).
002800     05  UPD-MAC-ADDRESS             PIC X(17).
002900     05  UPD-IP-ADDRESS              PIC X(45).
003000*    0=false (device reports itself offline)  1=true (online).
003100     05  UPD-ONLINE                  PIC 9(01).
003200         88  UPD-IS-OFFLINE          VALUE 0.
003300         88  UPD-IS-ONLINE           VALUE 1.
003400*    Spare bytes.
003500     05  FILLER                      PIC X(08).
