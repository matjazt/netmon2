000100****************************************************************
000200**
000300** MEMBER:  NMALIB-NOTREC
000400** PURPOSE: Record layout for NOTIFICATION-OUTPUT - the flat text
000500**          capture file ALNOTF01 writes its composed SUBJECT/BODY
000600**          lines to in place of the live mail transport, which is
000700**          not part of this box's scope.  One physical record per
000800**          output line; a blank record separates one notification
000900**          from the next in the file.
001000** TPR #:
001100** ASSOCIATED FILES:  NOTIFICATION-OUTPUT
001200**
001300** MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
001400**---------------------------------------------------------------
001500** K.Aldous          08/02/1996   Initial release, written alongside
001600**                                ALNOTF01.
001700** M.Iyer            11/18/2003   TPR51102 - widened NOTL-TEXT from
001800**                                120 to 600; the DEVICE_DOWN subject
001900**                                and the free-text "Additional info:"
002000**                                body line were both getting cut off
002100**                                on the longer network/device names
002200**                                this round of accounts came in with.
002300**
002400****************************************************************
002500
002600 01  NOTL-RECORD.
002700*    Sized to the widest thing ALNOTF01 ever moves in here without
002800*    truncation - WS-BODY-LINE at 550 bytes (the "Additional info:"
002900*    free-text line) - plus the usual pad.
003000     05  NOTL-TEXT                   PIC X(600).
003100     05  FILLER                      PIC X(12).
