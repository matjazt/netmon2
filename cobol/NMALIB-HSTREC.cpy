000100****************************************************************
000200**
000300** MEMBER:  NMALIB-HSTREC
000400** PURPOSE: Record layout for the DEVICE-STATUS-HISTORY file - an
000500**          append-only audit trail of every online/offline flip a
000600**          device makes, written by DEVUPD01.
000700** TPR #:
000800** ASSOCIATED FILES:  DEVICE-STATUS-HISTORY-FILE
000900**
001000** MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
001100**---------------------------------------------------------------
001200** K.Aldous          07/23/1996   Initial release - client audit
001300**                                asked "prove the device really
001400**                                went down at 2am."
001500** S.Vetterling      12/03/1998   Y2K remediation.  HIST-TIMESTAMP
001600**                                widened to 4-digit year.
001700**
001800****************************************************************
001900
002000 01  HIST-RECORD.
002100*    HIST-ID assigned by DEVUPD01's 1100-NEXT-HISTORY-ID paragraph,
002200*    same current-max-plus-one convention as ALT-ID.
002300     05  HIST-ID                     PIC 9(09).
002400     05  HIST-NETWORK-ID             PIC 9(09).
002500     05  HIST-DEVICE-ID              PIC 9(09).
002600*    Device IP address at the moment of the status change - carried
002700*    here separately from DEVICE-RECORD since the device row may be
002800*    updated again before the history is ever read back.
002900     05  HIST-IP-ADDRESS             PIC X(45).
003000*    0=false (went offline)  1=true (came online) - the new status.
003100     05  HIST-ONLINE                 PIC 9(01).
003200         88  HIST-WENT-OFFLINE       VALUE 0.
003300         88  HIST-WENT-ONLINE        VALUE 1.
003400     05  HIST-TIMESTAMP              PIC X(26).
003500     05  HIST-TIMESTAMP-R REDEFINES HIST-TIMESTAMP.
003600         10  HIST-TIMESTAMP-YYYY     PIC X(04).
003700         10  FILLER                  PIC X(01).
003800         10  HIST-TIMESTAMP-MM       PIC X(02).
003900         10  FILLER                  PIC X(01).
004000         10  HIST-TIMESTAMP-DD       PIC X(02).
004100         10  FILLER                  PIC X(01).
004200         10  HIST-TIMESTAMP-HH       PIC X(02).
004300         10  FILLER                  PIC X(01).
004400         10  HIST-TIMESTAMP-MI       PIC X(02).
004500         10  FILLER                  PIC X(01).
004600         10  HIST-TIMESTAMP-SS       PIC X(02).
004700         10  FILLER                  PIC X(07).
004800*    Spare bytes - pads the row to a round 110; this file is append-
004900*    only so growing it later costs nothing.
005000     05  FILLER                      PIC X(11).
