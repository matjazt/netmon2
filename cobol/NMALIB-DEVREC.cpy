000100****************************************************************
000200**
000300** MEMBER:  NMALIB-DEVREC
000400** PURPOSE: Record layout for the DEVICE master file (one row per
000500**          device ever seen on a monitored network).  COPY'd into
000600**          the FILE SECTION of any program that opens DEVICE-FILE.
000700** TPR #:
000800** ASSOCIATED FILES:  DEVICE-FILE
000900**
001000** MODIFIER       |   DATE     |  DESCRIPTION OF CHANGE
001100**---------------------------------------------------------------
001200** R.Okafor         03/18/1994   Initial release.
001300** K.Aldous          07/09/1996   Added DEV-OPERATION-MODE - the old
001400**                                file assumed every device needed
001500**                                an alert; some clients wanted
001600**                                devices we simply ignore.
001700** S.Vetterling      12/03/1998   Y2K remediation.  DEV-FIRST-SEEN
001800**                                and DEV-LAST-SEEN widened to
001900**                                4-digit year; REDEFINES views
002000**                                added below.
002100**
002200****************************************************************
002300
002400 01  DEV-RECORD.
002500*    DEV-ID - surrogate key; DEV-NETWORK-ID + DEV-MAC-ADDRESS is the
002600*    logical (business) key used for lookups by ALSWP01/DEVUPD01.
002700     05  DEV-ID                      PIC 9(09).
002800     05  DEV-NETWORK-ID              PIC 9(09).
002900     05  DEV-NAME                    PIC X(200).
003000     05  DEV-MAC-ADDRESS             PIC X(17).
003100     05  DEV-IP-ADDRESS              PIC X(45).
003200*    0=UNAUTHORIZED  1=AUTHORIZED  2=ALWAYS_ON - drives the whole
003300*    per-device branch in ALSWP01's 2200-PROCESS-NETWORK-DEVICES.
003400     05  DEV-OPERATION-MODE          PIC 9(01).
003500         88  DEV-MODE-UNAUTHORIZED   VALUE 0.
003600         88  DEV-MODE-AUTHORIZED     VALUE 1.
003700         88  DEV-MODE-ALWAYS-ON      VALUE 2.
003800     05  DEV-ONLINE                  PIC 9(01).
003900         88  DEV-IS-OFFLINE          VALUE 0.
004000         88  DEV-IS-ONLINE           VALUE 1.
004100     05  DEV-FIRST-SEEN              PIC X(26).
004200     05  DEV-FIRST-SEEN-R REDEFINES DEV-FIRST-SEEN.
004300         10  DEV-FIRST-SEEN-YYYY     PIC X(04).
004400         10  FILLER                  PIC X(01).
004500         10  DEV-FIRST-SEEN-MM       PIC X(02).
004600         10  FILLER                  PIC X(01).
004700         10  DEV-FIRST-SEEN-DD       PIC X(02).
004800         10  FILLER                  PIC X(01).
004900         10  DEV-FIRST-SEEN-HH       PIC X(02).
005000         10  FILLER                  PIC X(01).
005100         10  DEV-FIRST-SEEN-MI       PIC X(02).
005200         10  FILLER                  PIC X(01).
005300         10  DEV-FIRST-SEEN-SS       PIC X(02).
005400         10  FILLER                  PIC X(07).
005500*    DEV-LAST-SEEN is the field ALSWP01 compares against the
005600*    alerting/closure thresholds for this device.
005700     05  DEV-LAST-SEEN               PIC X(26).
005800     05  DEV-LAST-SEEN-R REDEFINES DEV-LAST-SEEN.
005900         10  DEV-LAST-SEEN-YYYY      PIC X(04).
006000         10  FILLER                  PIC X(01).
006100         10  DEV-LAST-SEEN-MM        PIC X(02).
006200         10  FILLER                  PIC X(01).
006300         10  DEV-LAST-SEEN-DD        PIC X(02).
006400         10  FILLER                  PIC X(01).
006500         10  DEV-LAST-SEEN-HH        PIC X(02).
006600         10  FILLER                  PIC X(01).
006700         10  DEV-LAST-SEEN-MI        PIC X(02).
006800         10  FILLER                  PIC X(01).
006900         10  DEV-LAST-SEEN-SS        PIC X(02).
007000         10  FILLER                  PIC X(07).
007100*    0 = no alert currently open for this device; otherwise the
007200*    ALT-ID of the open DEVICE_DOWN or DEVICE_UNAUTHORIZED alert.
007300     05  DEV-ACTIVE-ALERT-ID         PIC 9(09).
007400         88  DEV-NO-ACTIVE-ALERT     VALUE ZERO.
007500*    Spare bytes - keeps the row a round 350 for the same reason
007600*    NET-RECORD carries a pad.
007700     05  FILLER                      PIC X(07).
